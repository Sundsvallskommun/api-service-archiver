000100******************************************************************
000200*    ARCOUT.CPY                                                 *
000300*    LINHA DE SAIDA DO ARQUIVO ARCAOUT - UMA LINHA POR TENTATIVA *
000400*    DE SUBMISSAO AO ARQUIVO DE LONGA GUARDA (SEQUENCIAL, PARA   *
000500*    CONFERENCIA/TESTE - NAO E' O ARQUIVO DE HISTORICO OFICIAL). *
000600*         MAR/2009  RAL  TICKET ARC-0007  CRIACAO                *
000700******************************************************************
001000  01  ARCOUT-REG.
001100      05  AO-BATCH-ID              PIC 9(09).
001200      05  FILLER                   PIC X(01)  VALUE SPACE.
001300      05  AO-CASE-ID               PIC X(20).
001400      05  FILLER                   PIC X(01)  VALUE SPACE.
001500      05  AO-DOCUMENT-ID           PIC X(40).
001600      05  FILLER                   PIC X(01)  VALUE SPACE.
001700      05  AO-ATTACHMENT-NAME       PIC X(110).
001800      05  FILLER                   PIC X(01)  VALUE SPACE.
001900      05  AO-ATTACHMENT-EXT        PIC X(10).
002000      05  FILLER                   PIC X(01)  VALUE SPACE.
002100      05  AO-SUBMIT-RESULT         PIC X(13).
002200      05  FILLER                   PIC X(01)  VALUE SPACE.
002300      05  AO-ARCHIVE-ID            PIC X(60).
002400      05  FILLER                   PIC X(01)  VALUE SPACE.
002500      05  AO-REASON-TEXT           PIC X(40).
002600      05  FILLER                   PIC X(10).
