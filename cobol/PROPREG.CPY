000100******************************************************************
000200*    PROPREG.CPY                                                *
000300*    LEIAUTE DO ARQUIVO INDEXADO ARCPROP - CADASTRO DE FASTIGHET *
000400*    (REGISTRO DE PROPRIEDADES), CHAVEADO POR FNR.               *
000500*         MAR/2009  RAL  TICKET ARC-0005  CRIACAO                *
000600******************************************************************
001000  01  PROPREG-REG.
001100      05  PR-FNR                   PIC 9(09).
001200      05  PR-KOMMUN                PIC X(20).
001300      05  PR-BETECKNING            PIC X(40).
001400      05  PR-TRAKT                 PIC X(40).
001500      05  PR-UUID                  PIC X(36).
001600      05  FILLER                   PIC X(15).
