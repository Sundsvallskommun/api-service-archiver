000100******************************************************************
000200*    EMAILOUT.CPY                                               *
000300*    LINHA DE SAIDA DO ARQUIVO ARCMAIL - UMA LINHA POR E-MAIL DE *
000400*    NOTIFICACAO "ENVIADO" (STAND-IN DO SERVICO DE MENSAGERIA).  *
000500*         MAR/2009  RAL  TICKET ARC-0008  CRIACAO                *
000600*         JAN/2016  RAL  ARC-0044  EM-CORPO DE 120 PARA 210 -    *
000700*                   120 NAO CABIA ARENDE+DOKUMENT+TIPO NO E-MAIL *
000800*                   DE FALHA DE EXTENSAO.                        *
000900******************************************************************
001000  01  EMAILOUT-REG.
001100      05  EM-TIMESTAMP             PIC 9(14).
001200      05  FILLER                   PIC X(01)  VALUE SPACE.
001300      05  EM-TIPO                  PIC X(03).
001400          88  EM-TIPO-GEO               VALUE 'GEO'.
001500          88  EM-TIPO-EXT               VALUE 'EXT'.
001600      05  FILLER                   PIC X(01)  VALUE SPACE.
001700      05  EM-DESTINATARIO          PIC X(60).
001800      05  FILLER                   PIC X(01)  VALUE SPACE.
001900      05  EM-REMETENTE             PIC X(60).
002000      05  FILLER                   PIC X(01)  VALUE SPACE.
002100      05  EM-ASSUNTO               PIC X(40).
002200      05  FILLER                   PIC X(01)  VALUE SPACE.
002300      05  EM-CORPO                 PIC X(210).
002400      05  EM-ENVIO-OK              PIC X(01).
002500          88  EM-ENVIO-FALHOU           VALUE 'N'.
002600      05  FILLER                   PIC X(09).
