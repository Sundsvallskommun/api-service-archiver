000100******************************************************************
000200*    PARMAREA.CPY                                                *
000300*    REGISTRO DE PARAMETROS DO JOB - ARCPARM. GRAVADO PELO       *
000400*    ARCSKED (DISPARO AGENDADO) E LIDO PELO ARCBATCH; TAMBEM     *
000500*    PODE SER GERADO A MAO PARA UM DISPARO MANUAL - NESTE CASO   *
000600*    BASTA PA-TRIGGER = 'MANUAL' E A JANELA DESEJADA EM          *
000700*    PA-START-DATE/PA-END-DATE, O ARCBATCH NAO DIFERENCIA A      *
000800*    ORIGEM DO REGISTRO.                                        *
000900*         MAR/2009  RAL  TICKET ARC-0009  CRIACAO                *
001000*         02/14     RAL  ARC-0030  REMOVIDOS PA-RUN-MODE E       *
001100*                   PA-RERUN-BATCH-ID - NUNCA FORAM LIDOS PELO   *
001200*                   ARCBATCH, A RECONCILIACAO DO PARAGRAFO 7000  *
001300*                   E' AUTOMATICA E NAO PRECISA DE SINALIZACAO.  *
001400*         JAN/2016  RAL  ARC-0043  DE VOLTA COM PA-RUN-MODE E    *
001500*                   PA-RERUN-BATCH-ID - A RECONCILIACAO          *
001600*                   AUTOMATICA NAO SERVE PARA O OPERADOR ALVEJAR *
001700*                   UM LOTE ESPECIFICO - VER 0030-RERUN-BATCH   *
001800*                   EM ARCBATCH.                                *
001900******************************************************************
002000  01  PARMAREA-REG.
002100      05  PA-START-DATE            PIC 9(08).
002200      05  PA-END-DATE              PIC 9(08).
002300      05  PA-TRIGGER               PIC X(09).
002400      05  PA-RUN-MODE              PIC X(01).
002500          88  PA-MODE-RERUN             VALUE 'R'.
002600      05  PA-RERUN-BATCH-ID        PIC 9(09)  COMP-3.
002700      05  FILLER                   PIC X(19).
