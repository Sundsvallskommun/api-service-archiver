000100******************************************************************
000200*    ATTCLASS.CPY                                                *
000300*    TABELA DE CLASSIFICACAO DE HANDLING (ANEXO) POR HANDLING-   *
000400*    TYP. TABELA MINIMA SINTETICA PARA HOMOLOGACAO - A TABELA    *
000500*    COMPLETA VEM DE UM CADASTRO EXTERNO QUE NAO FAZ PARTE DESTE *
000600*    LOTE. QUALQUER HANDLING-TYP QUE NAO CONSTAR AQUI CAI NA     *
000700*    LINHA BIL (ULTIMA LINHA), CLASSE D.                        *
000800*         MAR/2009  RAL  TICKET ARC-0006  CRIACAO                *
000900******************************************************************
001000  01  ATTACHMENT-CATEGORY-TABLE.
001100      05  AC-LINE OCCURS 5 TIMES
001200                  INDEXED BY AC-IDX.
001300          10  AC-HANDLING-TYP      PIC X(03).
001400          10  AC-DESCRIPTION       PIC X(60).
001500          10  AC-CLASSIFICATION    PIC X(01).
001600          10  AC-GEO-FLAG          PIC X(01).
001700              88  AC-IS-GEO            VALUE 'Y'.
001800******************************************************************
002200*    CARGA ESTATICA DA TABELA (SUBSTITUI PROCEDURE DIVISION -    *
002300*    VEJA 0090-LOAD-ATTCLASS EM ARCBATCH PARA O MOVE LINHA A     *
002400*    LINHA; OS VALUES ABAIXO SAO SO DOCUMENTACAO DAS 5 LINHAS).  *
002500*                                                                *
002600*    HANDLING-TYP  DESCRICAO                      CLASSE  GEO   *
002700*    ------------  -----------------------------  ------  ----  *
002800*    RIT           Ritning                           C     N   *
002900*    ANS           Ansokningshandling                A     N   *
003000*    PRT           Protokoll                          B     N   *
003100*    GEO           Geoteknisk undersokning            C     Y   *
003200*    BIL           Bilaga - ej klassificerad          D     N   *
003300*         (BIL E' TAMBEM A LINHA-PADRAO PARA CODIGO NAO ACHADO)  *
003400******************************************************************
