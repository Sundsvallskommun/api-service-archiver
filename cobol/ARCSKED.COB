000100******************************************************************
000200*                                                                *
000300       IDENTIFICATION                            DIVISION.
000400*                                                                *
000500       PROGRAM-ID. ARCSKED.
000600       AUTHOR. R A LINDQVIST.
000700       INSTALLATION. SUNDSVALLS KOMMUN - STADSBYGGNADSKONTORET.
000800       DATE-WRITTEN. 11/95.
000900       DATE-COMPILED.
001000       SECURITY.  INTERNO - SOMENTE PESSOAL AUTORIZADO DO CPD.
001100*                                                                *
001200*=============================================================*
001300*   OBJETIVO........: DISPARO DIARIO AGENDADO DO ARQUIVAMENTO  *
001400*                     DE DOCUMENTOS DE ARENDEN ENCERRADOS.     *
001500*                     CALCULA A JANELA "HOJE-7" A "HOJE-1" E   *
001600*                     GRAVA O PARAMETRO PARA O JOB ARCBATCH.    *
001700*=============================================================*
001800*   ARQUIVOS.....:                                             *
001900*                                                             *
002000*   NAME                I/O                                   *
002100*   ARCPARM              O      PARAMETRO PARA O ARCBATCH      *
002200*                                                             *
002300*=============================================================*
002400*   MODULOS....:  NENHUM - TUDO EM LINHA, COMO NO RESTO DA     *
002500*                 SUITE FOXMIGRA/ARC.                         *
002600*=============================================================*
002700*                                                             *
002800*   HISTORICO DE ALTERACOES                                   *
002900*   ----------------------                                    *
003000*   11/95  LAU  PROJ-0000  VERSAO INICIAL (CONVDIR)            *
003100*   03/09  RAL  ARC-0010   REESCRITO: JA NAO CONVERTE DIARIO,  *
003200*                          PASSA A CALCULAR JANELA DE LOTE DO  *
003300*                          ARQUIVAMENTO DE DOCUMENTOS ARKIV.   *
003400*   04/09  RAL  ARC-0010   AJUSTE NA TABELA DE DIAS DO MES     *
003500*   05/09  RAL  ARC-0011   REVISAO ANO BISSEXTO                *
003600*   09/98  RAL  Y2K-0001   CONFIRMADO CAMPO DE ANO EM 4 DIGITOS*
003700*                          (DT-CCYY-WS), SEM NECESSIDADE DE    *
003800*                          CONVERSAO - JA NASCEU CCYY EM 03/09 *
003900*   11/99  RAL  Y2K-0002   TESTE DE VIRADA DE SECULO EXECUTADO *
004000*                          COM SUCESSO NO AMBIENTE DE HOMOLOG  *
004100*   02/01  CMS  ARC-0025   PASSA A GRAVAR PA-TRIGGER SCHEDULED *
004200*                          EM VEZ DE LITERAL FIXO NO CALL      *
004300*   08/04  CMS  ARC-0031   CORRIGE CALCULO DE ANO BISSEXTO     *
004400*                          PARA ANOS MULTIPLOS DE 100          *
004500*   06/07  JPS  ARC-0040   AJUSTE DE COMENTARIOS E PADRONIZA   *
004600*                          NOMES DE PARAGRAFO COM A SUITE ARC  *
004700*   01/09  RAL  ARC-0045   REVISAO GERAL PRE-VIRADA DECADA     *
004800*=============================================================*
004900*                                                             *
005000       ENVIRONMENT                               DIVISION.
005100*=============================================================*
005200       CONFIGURATION                             SECTION.
005300       SPECIAL-NAMES.
005400           C01 IS TOP-OF-FORM
005500           UPSI-0 ON STATUS IS SKED-TESTE-SW.
005600*=============================================================*
005700       INPUT-OUTPUT                              SECTION.
005800       FILE-CONTROL.
005900           SELECT ARCPARM  ASSIGN TO ARCPARM
006000               ORGANIZATION IS RELATIVE
006100               ACCESS MODE  IS SEQUENTIAL
006200               FILE STATUS  IS WRK-FS-ARCPARM.
006300*=============================================================*
006400       DATA                                      DIVISION.
006500*=============================================================*
006600       FILE                                      SECTION.
006700*      ARQUIVO DE PARAMETRO PARA O ARCBATCH
006800       FD  ARCPARM
006900           RECORDING  MODE IS F
007000           BLOCK CONTAINS 0 RECORDS.
007100           COPY PARMAREA.
007300*=============================================================*
007400       WORKING-STORAGE                           SECTION.
007500*=============================================================*
007600       77  WRK-FS-ARCPARM               PIC X(02).
007700       77  SKED-DIAS-A-VOLTAR           PIC 9(02)  COMP.
007800       77  SKED-CONTADOR                PIC 9(02)  COMP.
007900       77  SKED-RESTO-400               PIC 9(03)  COMP.
008000       77  SKED-RESTO-100               PIC 9(02)  COMP.
008100       77  SKED-RESTO-4                 PIC 9(01)  COMP.
008150       77  SKED-CCYY-CHECK-WS           PIC 9(04).
008170       77  SKED-QUOCIENTE-WS            PIC 9(04)  COMP.
008200*                                                             *
008300       COPY DTWORK.
008400*                                                             *
008500       01  WRK-START-RESULT-WS          PIC 9(08).
008600       01  FILLER REDEFINES WRK-START-RESULT-WS.
008700           05  WRK-START-CCYY-WS        PIC 9(04).
008800           05  WRK-START-MM-WS          PIC 9(02).
008900           05  WRK-START-DD-WS          PIC 9(02).
009000       01  WRK-END-RESULT-WS            PIC 9(08).
009100       01  FILLER REDEFINES WRK-END-RESULT-WS.
009200           05  WRK-END-CCYY-WS          PIC 9(04).
009300           05  WRK-END-MM-WS            PIC 9(02).
009400           05  WRK-END-DD-WS            PIC 9(02).
009500       01  SKED-MENSAGENS-WS.
009600           05  FILLER                   PIC X(16)
009700               VALUE 'ARCSKED: JANELA'.
009800           05  FILLER                   PIC X(08).
009900*=============================================================*
010000       PROCEDURE                                 DIVISION.
010100*=============================================================*
010200       0000-PRINCIPAL.
010300           PERFORM 0100-COMPUTE-WINDOW THRU 0100-99-FIM.
010400           PERFORM 0200-WRITE-PARM     THRU 0200-99-FIM.
010500           DISPLAY SKED-MENSAGENS-WS
010600               WRK-START-RESULT-WS ' A ' WRK-END-RESULT-WS.
010700           STOP RUN.
010800*-----------------------------------------------------------*
010900       0100-COMPUTE-WINDOW.
011000*          HOJE-1 = FIM DA JANELA, HOJE-7 = INICIO DA JANELA  *
011100           ACCEPT DT-TODAY-WS FROM DATE YYYYMMDD.
011200           MOVE DT-TODAY-WS TO WRK-END-RESULT-WS.
011300           MOVE 1 TO SKED-DIAS-A-VOLTAR.
011400           PERFORM 0150-SUBTRACT-ONE-DAY THRU 0150-99-FIM
011500               VARYING SKED-CONTADOR FROM 1 BY 1
011600                   UNTIL SKED-CONTADOR > SKED-DIAS-A-VOLTAR.
011700           MOVE WRK-END-RESULT-WS TO WRK-START-RESULT-WS.
011800           MOVE 7 TO SKED-DIAS-A-VOLTAR.
011900           PERFORM 0150-SUBTRACT-ONE-DAY THRU 0150-99-FIM
012000               VARYING SKED-CONTADOR FROM 1 BY 1
012100                   UNTIL SKED-CONTADOR > SKED-DIAS-A-VOLTAR.
012200           GO TO 0100-99-FIM.
012300*          0150 OPERA SOBRE WRK-END-RESULT-WS QUANDO CHAMADO   *
012400*          PELO LACO DE CIMA - POR ISSO O PRIMEIRO LACO USA    *
012500*          O RESULTADO-FIM E O SEGUNDO, DEPOIS DE COPIADO PARA *
012600*          O RESULTADO-INICIO, REUTILIZA O MESMO PARAGRAFO.    *
012700       0100-99-FIM.                                      EXIT.
012800*-----------------------------------------------------------*
012900       0150-SUBTRACT-ONE-DAY.
013000           PERFORM 0160-LOAD-DAYS-TABLE THRU 0160-99-FIM.
013100           IF SKED-CONTADOR > SKED-DIAS-A-VOLTAR
013200               GO TO 0150-99-FIM.
013300           IF WRK-START-DD-WS > 1 AND SKED-DIAS-A-VOLTAR = 7
013400               SUBTRACT 1 FROM WRK-START-DD-WS
013500               GO TO 0150-99-FIM.
013600           IF WRK-END-DD-WS > 1 AND SKED-DIAS-A-VOLTAR = 1
013700               SUBTRACT 1 FROM WRK-END-DD-WS
013800               GO TO 0150-99-FIM.
013900           IF SKED-DIAS-A-VOLTAR = 7
014000               PERFORM 0170-ROLL-BACK-MONTH THRU 0170-99-FIM
014100                   WITH TEST BEFORE
014200           ELSE
014300               MOVE WRK-START-MM-WS TO WRK-END-MM-WS
014400               MOVE WRK-START-CCYY-WS TO WRK-END-CCYY-WS
014500               PERFORM 0175-ROLL-BACK-MONTH-END THRU 0175-99-FIM.
014600       0150-99-FIM.                                       EXIT.
014700*-----------------------------------------------------------*
014800*      0170/0175 SAO PARAGRAFOS GEMEOS - UM PARA CADA CAMPO   *
014900*      RESULTADO (INICIO/FIM) - MANTIDOS SEPARADOS PORQUE O   *
015000*      PADRAO DA CASA E' NAO REUTILIZAR O MESMO PARAGRAFO     *
015100*      SOBRE VARIAVEIS DIFERENTES DENTRO DO MESMO JOB.        *
015200       0170-ROLL-BACK-MONTH.
015300           IF WRK-START-MM-WS = 1
015400               MOVE 12 TO WRK-START-MM-WS
015500               SUBTRACT 1 FROM WRK-START-CCYY-WS
015600           ELSE
015700               SUBTRACT 1 FROM WRK-START-MM-WS.
015850           MOVE WRK-START-CCYY-WS TO SKED-CCYY-CHECK-WS.
015900           PERFORM 0180-SET-LEAP-SWITCH THRU 0180-99-FIM.
016000           MOVE DT-DAYS-IN-MONTH (WRK-START-MM-WS)
016100               TO WRK-START-DD-WS.
016200           IF DT-IS-LEAP-YEAR AND WRK-START-MM-WS = 2
016300               ADD 1 TO WRK-START-DD-WS.
016400       0170-99-FIM.                                       EXIT.
016500*-----------------------------------------------------------*
016600       0175-ROLL-BACK-MONTH-END.
016700           IF WRK-END-MM-WS = 1
016800               MOVE 12 TO WRK-END-MM-WS
016900               SUBTRACT 1 FROM WRK-END-CCYY-WS
017000           ELSE
017100               SUBTRACT 1 FROM WRK-END-MM-WS.
017250           MOVE WRK-END-CCYY-WS TO SKED-CCYY-CHECK-WS.
017300           PERFORM 0180-SET-LEAP-SWITCH THRU 0180-99-FIM.
017400           MOVE DT-DAYS-IN-MONTH (WRK-END-MM-WS)
017500               TO WRK-END-DD-WS.
017600           IF DT-IS-LEAP-YEAR AND WRK-END-MM-WS = 2
017700               ADD 1 TO WRK-END-DD-WS.
017800       0175-99-FIM.                                       EXIT.
017900*-----------------------------------------------------------*
018000*      0160 MONTA A TABELA DE DIAS-POR-MES (30/31, FEV=28 -    *
018100*      O BISSEXTO E' TRATADO NA HORA DE USAR A TABELA, NAO     *
018200*      AQUI DENTRO).                                          *
018300       0160-LOAD-DAYS-TABLE.
018400           MOVE 31 TO DT-DAYS-IN-MONTH (1).
018500           MOVE 28 TO DT-DAYS-IN-MONTH (2).
018600           MOVE 31 TO DT-DAYS-IN-MONTH (3).
018700           MOVE 30 TO DT-DAYS-IN-MONTH (4).
018800           MOVE 31 TO DT-DAYS-IN-MONTH (5).
018900           MOVE 30 TO DT-DAYS-IN-MONTH (6).
019000           MOVE 31 TO DT-DAYS-IN-MONTH (7).
019100           MOVE 31 TO DT-DAYS-IN-MONTH (8).
019200           MOVE 30 TO DT-DAYS-IN-MONTH (9).
019300           MOVE 31 TO DT-DAYS-IN-MONTH (10).
019400           MOVE 30 TO DT-DAYS-IN-MONTH (11).
019500           MOVE 31 TO DT-DAYS-IN-MONTH (12).
019600       0160-99-FIM.                                       EXIT.
019700*-----------------------------------------------------------*
019800*      ANO BISSEXTO: DIVISIVEL POR 4 E (NAO DIVISIVEL POR 100  *
019900*      OU DIVISIVEL POR 400) - REGRA GREGORIANA PADRAO.        *
020000       0180-SET-LEAP-SWITCH.
020100           MOVE 'N' TO DT-LEAP-YEAR-SW.
020200           DIVIDE SKED-CCYY-CHECK-WS BY 4
020300               GIVING SKED-QUOCIENTE-WS REMAINDER SKED-RESTO-4.
020400           IF SKED-RESTO-4 NOT = ZERO
020500               GO TO 0180-99-FIM.
020600           DIVIDE SKED-CCYY-CHECK-WS BY 100
020700               GIVING SKED-QUOCIENTE-WS REMAINDER SKED-RESTO-100.
020800           IF SKED-RESTO-100 NOT = ZERO
020900               MOVE 'Y' TO DT-LEAP-YEAR-SW
021000               GO TO 0180-99-FIM.
021100           DIVIDE SKED-CCYY-CHECK-WS BY 400
021200               GIVING SKED-QUOCIENTE-WS REMAINDER SKED-RESTO-400.
021300           IF SKED-RESTO-400 = ZERO
021400               MOVE 'Y' TO DT-LEAP-YEAR-SW.
021500       0180-99-FIM.                                       EXIT.
021600*-----------------------------------------------------------*
021700       0200-WRITE-PARM.
021900           MOVE WRK-START-RESULT-WS TO PA-START-DATE.
022000           MOVE WRK-END-RESULT-WS   TO PA-END-DATE.
022100           MOVE 'SCHEDULED' TO PA-TRIGGER.
022300           OPEN OUTPUT ARCPARM.
022400           WRITE PARMAREA-REG.
022500           CLOSE ARCPARM.
022600       0200-99-FIM.                                       EXIT.
