000100******************************************************************
000200*    DTWORK.CPY                                                 *
000300*    AREA DE TRABALHO DE DATA/HORA - COMUM A TODOS OS PROGRAMAS  *
000400*    DO SUBSISTEMA DE ARQUIVAMENTO (ARC....). COPIA AQUI PARA    *
000500*    EVITAR REPETIR A MESMA QUEBRA DE CAMPO EM CADA PROGRAMA.    *
000600*         JAN/2009  RAL  TICKET ARC-0001  CRIACAO                *
000700******************************************************************
000800  01  DT-TIMESTAMP-WS              PIC 9(14).
000900  01  FILLER REDEFINES DT-TIMESTAMP-WS.
001000      05  DT-CCYY-WS               PIC 9(04).
001100      05  DT-MM-WS                 PIC 9(02).
001200      05  DT-DD-WS                 PIC 9(02).
001300      05  DT-HH-WS                 PIC 9(02).
001400      05  DT-MN-WS                 PIC 9(02).
001500      05  DT-SS-WS                 PIC 9(02).
001600  01  DT-CCYYMMDD-WS               PIC 9(08).
001700  01  FILLER REDEFINES DT-CCYYMMDD-WS.
001800      05  DT-CCYY2-WS              PIC 9(04).
001900      05  DT-MM2-WS                PIC 9(02).
002000      05  DT-DD2-WS                PIC 9(02).
002100  01  DT-TODAY-WS                  PIC 9(08).
002200  01  FILLER REDEFINES DT-TODAY-WS.
002300      05  DT-TODAY-CCYY-WS         PIC 9(04).
002400      05  DT-TODAY-MM-WS           PIC 9(02).
002500      05  DT-TODAY-DD-WS           PIC 9(02).
002600  01  DT-JULIAN-WS                 PIC 9(07).
002700  01  FILLER REDEFINES DT-JULIAN-WS.
002800      05  DT-JUL-CCYY-WS           PIC 9(04).
002900      05  DT-JUL-DDD-WS            PIC 9(03).
003000  01  DT-DAYS-TABLE-WS.
003100      05  DT-DAYS-IN-MONTH   OCCURS 12 TIMES   PIC 9(02)  COMP.
003200  01  DT-WORK-FLAGS-WS.
003300      05  DT-LEAP-YEAR-SW          PIC X(01)  VALUE 'N'.
003400          88  DT-IS-LEAP-YEAR           VALUE 'Y'.
003500      05  FILLER                   PIC X(09).
