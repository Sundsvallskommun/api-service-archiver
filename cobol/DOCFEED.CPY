000100******************************************************************
000200*    DOCFEED.CPY                                                *
000300*    LEIAUTE DO ARQUIVO INDEXADO ARCDOCF - CONSULTA DE DOCUMENTO *
000400*    POR DOKID. UM DOKID PODE TER 0..N ARQUIVOS FISICOS, POR     *
000500*    ISSO A CHAVE LEVA UM NUMERO DE SEQUENCIA DESAMBIGUADOR.     *
000600*    O CONTEUDO BINARIO DO ARQUIVO E' UM "STAND-IN" TEXTO NESTE  *
000700*    AMBIENTE DE HOMOLOGACAO - A CODIFICACAO BASE64 REAL NAO     *
000800*    ENTRA NESTE LOTE.                                          *
000900*         MAR/2009  RAL  TICKET ARC-0004  CRIACAO                *
001000******************************************************************
001100  01  DOCFEED-REG.
001200      05  DF-CHAVE-REG.
001300          10  DF-DOCUMENT-ID       PIC X(40).
001400          10  DF-SEQ-NO            PIC 9(02).
001500      05  DF-DOCUMENT-NAMN         PIC X(100).
001600      05  DF-DOCUMENT-BESKRIVNING  PIC X(200).
001700      05  DF-SKAPAD-PRESENT        PIC X(01).
001800          88  DF-SKAPAD-IS-PRESENT     VALUE 'Y'.
001900      05  DF-SKAPAD-DATUM          PIC 9(08).
002000      05  DF-FIL-ANDELSE           PIC X(10).
002100      05  DF-FIL-BUFFER-LEN        PIC 9(08)  COMP.
002200      05  DF-FIL-BUFFER            PIC X(100).
002300      05  FILLER                   PIC X(20).
