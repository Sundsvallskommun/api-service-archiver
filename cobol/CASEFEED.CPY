000100******************************************************************
000200*    CASEFEED.CPY                                                *
000300*    LEIAUTE DO ARQUIVO DE ENTRADA ARCCASE - UMA "PAGINA" DA     *
000400*    CONSULTA DE ARENDEN ENCERRADOS, UM ARENDE POR REGISTRO.     *
000500*    OS HANDLINGS DE TODOS OS EVENTOS DO ARENDE VEM ACHATADOS    *
000600*    NA TABELA CF-HANDLING-TABLE (CADA LINHA JA TRAZ O TIPO DO   *
000700*    EVENTO QUE A GEROU, PARA NAO PRECISAR DE TABELA ANINHADA).  *
000800*    SIMPLIFICACAO DESTE AMBIENTE: 1 PAGINA = 1 REGISTRO, O      *
000900*    CAMPO CF-FEED-BATCH-END-TS FAZ O PAPEL DO "BATCH-END" QUE   *
001000*    O SERVICO EXTERNO DEVOLVERIA EM CADA CHAMADA DA CONSULTA    *
001100*    PAGINADA.                                                  *
001200*         MAR/2009  RAL  TICKET ARC-0003  CRIACAO                *
001300*         JUN/2011  RAL  TICKET ARC-0017  AUMENTA TAB HANDLING   *
001400*                        DE 10 PARA 20 LINHAS                   *
001500******************************************************************
001600  01  CASEFEED-REG.
001700      05  CF-CASE-NUMBER           PIC X(20).
001800      05  CF-CASE-STATUS           PIC X(20).
001900          88  CF-STATUS-AVSLUTAT        VALUE 'Avslutat'.
002000      05  CF-CASE-DESCRIPTION      PIC X(200).
002100      05  CF-ARRIVAL-PRESENT       PIC X(01).
002200          88  CF-ARRIVAL-IS-PRESENT     VALUE 'Y'.
002300      05  CF-CASE-ARRIVAL-DATE     PIC 9(08).
002400      05  CF-REGISTERED-PRESENT    PIC X(01).
002500          88  CF-REGISTERED-IS-PRESENT  VALUE 'Y'.
002600      05  CF-CASE-REGISTERED-DATE  PIC 9(08).
002700      05  CF-END-PRESENT           PIC X(01).
002800          88  CF-END-IS-PRESENT         VALUE 'Y'.
002900      05  CF-CASE-END-DATE         PIC 9(08).
003000      05  CF-CASE-TYPE             PIC X(40).
003100      05  CF-FEED-BATCH-END-TS     PIC 9(14).
003200      05  CF-PROP-COUNT            PIC 9(02)  COMP.
003300      05  CF-PROP-TABLE OCCURS 5 TIMES.
003400          10  CF-PROP-MAIN-FLAG    PIC 9(01).
003500              88  CF-PROP-IS-MAIN       VALUE 1.
003600          10  CF-PROP-FNR          PIC 9(09).
003700      05  CF-HANDLING-COUNT        PIC 9(02)  COMP.
003800      05  CF-HANDLING-TABLE OCCURS 20 TIMES.
003900          10  CF-EVT-TYPE          PIC X(20).
004000              88  CF-EVT-IS-ARK        VALUE 'ARK'.
004100          10  CF-HANDLING-ID       PIC X(20).
004200          10  CF-HANDLING-TYP      PIC X(20).
004300          10  CF-HAS-DOKUMENT      PIC X(01).
004400              88  CF-HANDLING-HAS-DOK  VALUE 'Y'.
004500          10  CF-DOKUMENT-ID       PIC X(40).
004600      05  FILLER                   PIC X(10).
