000100*=====================================================================*
000200       IDENTIFICATION                            DIVISION.
000300       PROGRAM-ID. ARCBATCH.
000400       AUTHOR. R A LINDQVIST.
000500       INSTALLATION. SUNDSVALLS KOMMUN - STADSBYGGNADSKONTORET.
000600       DATE-WRITTEN. 11/95.
000700       DATE-COMPILED.
000800       SECURITY.  INTERNO - SOMENTE PESSOAL AUTORIZADO DO CPD.
000900*=====================================================================*
001000*   OBJETIVO........: ARQUIVAMENTO NOTURNO DOS DOCUMENTOS DOS         *
001100*                     ARENDEN (PROCESSOS DE OBRA) ENCERRADOS NO      *
001200*                     BYGGR. MONTA O PACOTE DE METADADOS             *
001300*                     (LEVERANSOBJEKT) DE CADA DOCUMENTO E SUBMETE   *
001400*                     AO ARQUIVO DE LONGA GUARDA.                   *
001500*                                                                    *
001600*   ARQUIVOS.....:                                                   *
001700*   NOME      E/S  DESCRICAO                                        *
001800*   ARCPARM    E   PARAMETROS DO JOB (GRAVADO POR ARCSKED OU A MAO) *
001900*   ARCBHST   E/S  HISTORICO DE LOTES (BATCH-HISTORY)                *
002000*   ARCAHST   E/S  HISTORICO DE ARQUIVAMENTO (ARCHIVE-HISTORY)       *
002100*   ARCCASE    E   CONSULTA DE ARENDEN ENCERRADOS (PAGINADA)         *
002200*   ARCDOCF    E   CONSULTA DE DOCUMENTO POR DOKID (0..N POR DOKID)  *
002300*   ARCPROP    E   CADASTRO DE FASTIGHET (PROPRIEDADE), POR FNR      *
002400*   ARCAOUT    S   TENTATIVAS DE SUBMISSAO (CONFERENCIA/TESTE)       *
002500*   ARCMAIL    S   E-MAILS DE NOTIFICACAO (CONFERENCIA/TESTE)        *
002600*   ARCSUMRY   S   RESUMO DO LOTE (INCIDENTAL, NAO E' RELATORIO)     *
002700*                                                                    *
002800*   MODULOS....:  NENHUM - TUDO EM LINHA, COMO NO RESTO DA SUITE     *
002900*                 FOXMIGRA/ARC. NAO HA CALL ENTRE ARCSKED E ARCBATCH*
003000*                 A COMUNICACAO E' SO' PELO ARQUIVO ARCPARM.        *
003100*                                                                    *
003200*   HISTORICO DE ALTERACOES                                         *
003300*   ----------------------                                         *
003400*   11/95  LAU  PROJ-0000  VERSAO INICIAL (CONVNOTA - CONVERSAO DE  *
003500*                          NOTA FISCAL, SISTEMA ANTERIOR)           *
003600*   09/98  RAL  Y2K-0001   CONFIRMADO CAMPO DE ANO EM 4 DIGITOS EM  *
003700*                          TODAS AS AREAS DE DATA DO PROGRAMA       *
003800*   11/99  RAL  Y2K-0002   TESTE DE VIRADA DE SECULO EXECUTADO COM  *
003900*                          SUCESSO NO AMBIENTE DE HOMOLOGACAO       *
004000*   03/09  RAL  ARC-0012   REESCRITO POR COMPLETO: DEIXA DE SER     *
004100*                          CONVERSAO DE NOTA FISCAL, PASSA A SER    *
004200*                          O ARQUIVAMENTO DE DOCUMENTOS DE ARENDEN  *
004300*                          ENCERRADOS NO BYGGR (RENOMEADO ARCBATCH) *
004400*   04/09  RAL  ARC-0013   IMPLEMENTA JANELA DE LOTE E CURSOR DE    *
004500*                          AVANCO SOBRE A CONSULTA DE ARENDEN       *
004600*   04/09  RAL  ARC-0014   IMPLEMENTA DEDUP POR (DOKID,DNR) E A     *
004700*                          EXCLUSAO DE TENTATIVAS OBSOLETAS         *
004800*   05/09  RAL  ARC-0015   IMPLEMENTA CLASSIFICACAO DE ANEXO E A    *
004900*                          MONTAGEM DO LEVERANSOBJEKT               *
005000*   05/09  RAL  ARC-0016   IMPLEMENTA ENVIO DE E-MAIL (GEOTECNICA E *
005100*                          ERRO DE EXTENSAO)                        *
005200*   06/09  CMS  ARC-0018   REVISA REGRA DE ARKIVBILDARE (CORTES DE  *
005300*                          DATA 1993 E 2017)                        *
005400*   08/09  CMS  ARC-0019   CORRIGE RECONCILIACAO DE LOTES ANTIGOS   *
005500*                          NOT_COMPLETED (PARAGRAFO 7000)          *
005600*   06/11  RAL  ARC-0017   TABELA DE HANDLINGS DE 10 PARA 20 LINHAS *
005700*                          (ACOMPANHA AJUSTE EM CASEFEED.CPY)       *
005800*   06/11  JPS  ARC-0020   PADRONIZA NOMES DE PARAGRAFO COM O RESTO *
005900*                          DA SUITE ARC E REVISA COMENTARIOS        *
006000*   02/14  RAL  ARC-0030   PERMITE RERUN DE LOTE NOT_COMPLETED SEM  *
006100*                          ALTERAR A JANELA ORIGINAL DO LOTE        *
006200*   01/19  RAL  ARC-0045   REVISAO GERAL PRE-VIRADA DE DECADA       *
006300*=====================================================================*
006400
006500       ENVIRONMENT                                DIVISION.
006600       CONFIGURATION                               SECTION.
006700       SOURCE-COMPUTER. IBM-370.
006800       OBJECT-COMPUTER. IBM-370.
006900       SPECIAL-NAMES.
007000          C01 IS TOP-OF-FORM
007100          UPSI-0 ON STATUS IS BAT-TESTE-SW
007200          CLASS LETRAS-MAIUSC IS 'A' THRU 'Z'
007300          CLASS LETRAS-MINUSC IS 'a' THRU 'z'.
007400       INPUT-OUTPUT                                SECTION.
007500       FILE-CONTROL.
007600          SELECT ARCPARM  ASSIGN TO ARCPARM
007700              ORGANIZATION IS RELATIVE
007800              ACCESS MODE IS SEQUENTIAL
007900              FILE STATUS IS WRK-FS-ARCPARM.
008000          SELECT ARCBHST  ASSIGN TO ARCBHST
008100              ORGANIZATION IS RELATIVE
008200              ACCESS MODE IS DYNAMIC
008300              RELATIVE KEY IS WRK-RELKEY-BHST
008400              FILE STATUS IS WRK-FS-ARCBHST.
008500          SELECT ARCAHST  ASSIGN TO ARCAHST
008600              ORGANIZATION IS RELATIVE
008700              ACCESS MODE IS DYNAMIC
008800              RELATIVE KEY IS WRK-RELKEY-AHST
008900              FILE STATUS IS WRK-FS-ARCAHST.
009000          SELECT ARCCASE  ASSIGN TO ARCCASE
009100              ORGANIZATION IS LINE SEQUENTIAL
009200              FILE STATUS IS WRK-FS-ARCCASE.
009300          SELECT ARCDOCF  ASSIGN TO ARCDOCF
009400              ORGANIZATION IS INDEXED
009500              ACCESS MODE IS RANDOM
009600              RECORD KEY IS DF-CHAVE-REG
009700              FILE STATUS IS WRK-FS-ARCDOCF.
009800          SELECT ARCPROP  ASSIGN TO ARCPROP
009900              ORGANIZATION IS INDEXED
010000              ACCESS MODE IS RANDOM
010100              RECORD KEY IS PR-FNR
010200              FILE STATUS IS WRK-FS-ARCPROP.
010300          SELECT ARCAOUT  ASSIGN TO ARCAOUT
010400              ORGANIZATION IS LINE SEQUENTIAL
010500              FILE STATUS IS WRK-FS-ARCAOUT.
010600          SELECT ARCMAIL  ASSIGN TO ARCMAIL
010700              ORGANIZATION IS LINE SEQUENTIAL
010800              FILE STATUS IS WRK-FS-ARCMAIL.
010900          SELECT ARCSUMRY ASSIGN TO ARCSUMRY
011000              ORGANIZATION IS LINE SEQUENTIAL
011100              FILE STATUS IS WRK-FS-ARCSUMRY.
011200
011300       DATA                                        DIVISION.
011400       FILE                                        SECTION.
011500*
011600       FD  ARCPARM
011700          RECORDING MODE IS F
011800          BLOCK CONTAINS 0 RECORDS.
011900          COPY PARMAREA.
012000*
012100       FD  ARCBHST
012200          RECORDING MODE IS F
012300          BLOCK CONTAINS 0 RECORDS.
012400          COPY BATCHHST.
012500*
012600       FD  ARCAHST
012700          RECORDING MODE IS F
012800          BLOCK CONTAINS 0 RECORDS.
012900          COPY ARCHHST.
013000*
013100       FD  ARCCASE
013200          LABEL RECORD STANDARD.
013300          COPY CASEFEED.
013400*
013500       FD  ARCDOCF
013600          RECORDING MODE IS F
013700          BLOCK CONTAINS 0 RECORDS.
013800          COPY DOCFEED.
013900*
014000       FD  ARCPROP
014100          RECORDING MODE IS F
014200          BLOCK CONTAINS 0 RECORDS.
014300          COPY PROPREG.
014400*
014500       FD  ARCAOUT
014600          LABEL RECORD STANDARD.
014700          COPY ARCOUT.
014800*
014900       FD  ARCMAIL
015000          LABEL RECORD STANDARD.
015100          COPY EMAILOUT.
015200*
015300       FD  ARCSUMRY
015400          LABEL RECORD STANDARD.
015500       01  ARCSUMRY-REG.
015600          05  SM-LINHA                 PIC X(80).
015700          05  FILLER                   PIC X(20).
015800
015900       WORKING-STORAGE                              SECTION.
016000*
016100*   STATUS DE ARQUIVO
016200*
016300       77  WRK-FS-ARCPARM               PIC X(02).
016400       77  WRK-FS-ARCBHST               PIC X(02).
016500       77  WRK-FS-ARCAHST               PIC X(02).
016600       77  WRK-FS-ARCCASE               PIC X(02).
016700       77  WRK-FS-ARCDOCF               PIC X(02).
016800       77  WRK-FS-ARCPROP               PIC X(02).
016900       77  WRK-FS-ARCAOUT               PIC X(02).
017000       77  WRK-FS-ARCMAIL               PIC X(02).
017100       77  WRK-FS-ARCSUMRY              PIC X(02).
017200*
017300*   CHAVES RELATIVAS E CONTADORES DE CHAVE-SUBSTITUTA (OS ARQUIVOS
017400*   RELATIVOS ARCBHST/ARCAHST NAO TEM INDICE SECUNDARIO NEM CAMPO
017500*   AUTO-INCREMENTO; O PROXIMO NUMERO E' ACHADO POR VARREDURA, VER
017600*   0050-FIND-NEXT-KEYS).
017700*
017800       77  WRK-RELKEY-BHST              PIC 9(09)  COMP.
017900       77  WRK-RELKEY-AHST              PIC 9(09)  COMP.
018000       77  BAT-NEXT-BATCH-ID            PIC 9(09)  COMP  VALUE 0.
018100       77  BAT-NEXT-ARCHIVE-KEY         PIC 9(09)  COMP  VALUE 0.
018200       77  BAT-CURR-BATCH-ID            PIC 9(09)  COMP  VALUE 0.
018300*
018400*   CAMPOS-PONTE PARA MONTAR O ARCHIVE-ID EDITADO (AH-BATCH-ID-REF E
018500*   AH-ARCHIVE-ID-KEY SAO COMP-3 - O STRING EXIGE OPERANDO DISPLAY,
018600*   POR ISSO PASSAM POR AQUI ANTES DE ENTRAR NO STRING - VER 6500).
018700*
018800       77  WRK-BATCH-ID-REF-ED          PIC 9(09).
018900       77  WRK-ARCHIVE-ID-KEY-ED        PIC 9(09).
019000*
019100*   SWITCHES DE FIM-DE-ARQUIVO E CONTROLE
019200*
019300       77  WRK-EOF-BHST-SW              PIC X(01)  VALUE 'N'.
019400          88  WRK-EOF-BHST                 VALUE 'Y'.
019500       77  WRK-EOF-AHST-SW              PIC X(01)  VALUE 'N'.
019600          88  WRK-EOF-AHST                 VALUE 'Y'.
019700       77  BAT-DATES-OK-SW              PIC X(01)  VALUE 'Y'.
019800          88  BAT-DATES-OK                 VALUE 'Y'.
019900       77  WRK-DEDUP-FOUND-SW           PIC X(01)  VALUE 'N'.
020000          88  WRK-DEDUP-FOUND              VALUE 'Y'.
020100*
020200*   UM DOCUMENTO PODE TER MAIS DE UM ANEXO FISICO (N=1,2,...) MAS SO'
020300*   UM REGISTRO ARCAHST POR (DOCUMENTO,ARENDE) - O PRIMEIRO ANEXO
020400*   GRAVA (WRITE) O REGISTRO, OS DEMAIS REGRAVAM (REWRITE) O MESMO,
020500*   PELA CHAVE RELATIVA GUARDADA EM WRK-AHST-CURR-KEY-WS (ARC-0045).
020600*
020700       77  WRK-AHST-CREATED-SW          PIC X(01)  VALUE 'N'.
020800          88  WRK-AHST-CREATED             VALUE 'Y'.
020900       77  WRK-AHST-CURR-KEY-WS         PIC 9(09)  COMP.
021000       77  WRK-CAT-FOUND-SW             PIC X(01)  VALUE 'N'.
021100          88  WRK-CAT-FOUND                VALUE 'Y'.
021200       77  WRK-DOC-EOF-SW               PIC X(01)  VALUE 'N'.
021300          88  WRK-DOC-EOF                  VALUE 'Y'.
021400       77  WRK-SUBMIT-OK-SW             PIC X(01)  VALUE 'N'.
021500          88  WRK-SUBMIT-OK                VALUE 'Y'.
021600       77  WRK-EXT-VALID-SW             PIC X(01)  VALUE 'N'.
021700          88  WRK-EXT-VALID                VALUE 'Y'.
021800*
021900*   PARAMETROS DA EXECUCAO (COPIA DE TRABALHO DO REGISTRO ARCPARM)
022000*
022100       77  BAT-REQ-START-WS             PIC 9(08)  VALUE 0.
022200       77  BAT-REQ-END-WS               PIC 9(08)  VALUE 0.
022300       77  BAT-REQ-TRIGGER-WS           PIC X(09).
022400          88  BAT-REQ-IS-SCHED             VALUE 'SCHEDULED'.
022500*
022600*   JANELA DO DISPARO AGENDADO (PARAGRAFOS 0025/0026/0028 - ARC-0041)
022700*
022800       77  WRK-LATEST-COMPL-END-WS      PIC 9(08)  VALUE 0.
022900       77  WRK-LATEST-COMPL-SW          PIC X(01)  VALUE 'N'.
023000          88  WRK-LATEST-COMPL-FOUND      VALUE 'Y'.
023100*
023200*   AREA DE RECONCILIACAO DE LOTES ANTIGOS (PARAGRAFO 7000)
023300*
023400       77  BAT-RECON-BATCH-ID-WS        PIC 9(09)  COMP.
023500       77  BAT-RECON-INCOMPL-SW         PIC X(01)  VALUE 'N'.
023600          88  BAT-RECON-INCOMPL            VALUE 'Y'.
023700*
023800*   AREA DE PARTICAO DO NOME DO ANEXO (PARAGRAFOS 5100-5176)
023900*
024000       77  WRK-DOT-POS-WS               PIC 9(03)  COMP  VALUE 0.
024100       77  WRK-EXT-START-WS             PIC 9(03)  COMP  VALUE 0.
024200       77  WRK-LETTERS-OK-SW            PIC X(01)  VALUE 'N'.
024300          88  WRK-LETTERS-OK               VALUE 'Y'.
024400*
024500*   SUBSCRITOS (UM POR FINALIDADE - PADRAO DA CASA)
024600*
024700       77  I                            PIC 9(02)  COMP.
024800       77  J                            PIC 9(02)  COMP.
024900       77  K                            PIC 9(02)  COMP.
025000       77  M                            PIC 9(03)  COMP.
025100       77  N                            PIC 9(02)  COMP.
025200       77  P                            PIC 9(02)  COMP.
025300       77  Q                            PIC 9(02)  COMP.
025400*
025500*   CONTADORES DO RESUMO DE LOTE (PARAGRAFO 9000)
025600*
025700       77  BAT-CASES-LIDOS              PIC 9(07)  COMP  VALUE 0.
025800       77  BAT-DOCS-ARQUIVADOS          PIC 9(07)  COMP  VALUE 0.
025900       77  BAT-DOCS-FALHADOS            PIC 9(07)  COMP  VALUE 0.
026000       77  BAT-EMAILS-ENVIADOS          PIC 9(05)  COMP  VALUE 0.
026100*
026200*   AREA DE NOME/EXTENSAO DE ANEXO (PARAGRAFOS 5100-5176)
026300*
026400       77  WRK-NAME-LEN-WS              PIC 9(03)  COMP  VALUE 0.
026500       77  WRK-SUFFIX-LEN-WS            PIC 9(03)  COMP  VALUE 0.
026600       77  WRK-STORED-LEN-WS            PIC 9(02)  COMP  VALUE 0.
026700       77  WRK-EXT-LEN-WS               PIC 9(02)  COMP  VALUE 0.
026800*
026900*   AREA DE FORMATACAO DE DATA ISO (PARAGRAFO 6300, COMUM)
027000*
027100       77  WRK-ISO-SRC-WS               PIC 9(08).
027200       77  WRK-ISO-DST-WS               PIC X(10).
027300*
027400*   CALCULO DE ANO BISSEXTO PARA VALIDAR O DIA NA CONVERSAO DE DATA
027500*   ISO DO LEVERANSOBJEKT (PARAGRAFOS 6300/6600/6650 - GEMEO DO QUE O
027600*   ARCSKED FAZ EM 0170/0175/0180 PARA O AVANCO DE 1 DIA; CADA
027700*   PROGRAMA TEM A SUA COPIA, NAO HA MODULO COMUM PARA ISSO NESTA CASA).
027800*
027900       77  BAT-CCYY-CHECK-WS            PIC 9(04).
028000       77  BAT-QUOCIENTE-WS             PIC 9(04)  COMP.
028100       77  BAT-RESTO-4                  PIC 9(01)  COMP.
028200       77  BAT-RESTO-100                PIC 9(02)  COMP.
028300       77  BAT-RESTO-400                PIC 9(03)  COMP.
028400*
028500       77  WRK-FEED-END-TS              PIC 9(14)  VALUE 0.
028600*
028700*   AREA DE IMPRESSAO DO RESUMO (PARAGRAFO 9000)
028800*
028900       77  SM-BATCH-DISPLAY             PIC 9(09).
029000       77  SM-CASES-DISPLAY             PIC 9(07).
029100       77  SM-DOCS-OK-DISPLAY           PIC 9(07).
029200       77  SM-DOCS-FAIL-DISPLAY         PIC 9(07).
029300       77  SM-MAILS-DISPLAY             PIC 9(05).
029400*
029500       COPY DTWORK.
029600*
029700*   JANELA DO LOTE - CURSOR DE AVANCO (LIMITE INFERIOR, SE MOVE A
029800*   CADA VOLTA DO LACO 2100) E LIMITE SUPERIOR (FIXO NA VOLTA).
029900*
030000       01  WRK-CURSOR-TS                PIC 9(14)  VALUE 0.
030100       01  FILLER REDEFINES WRK-CURSOR-TS.
030200          05  WRK-CURSOR-CCYY          PIC 9(04).
030300          05  WRK-CURSOR-MM            PIC 9(02).
030400          05  WRK-CURSOR-DD            PIC 9(02).
030500          05  WRK-CURSOR-HH            PIC 9(02).
030600          05  WRK-CURSOR-MN            PIC 9(02).
030700          05  WRK-CURSOR-SS            PIC 9(02).
030800       01  WRK-UPPER-TS                 PIC 9(14)  VALUE 0.
030900       01  FILLER REDEFINES WRK-UPPER-TS.
031000          05  WRK-UPPER-CCYY           PIC 9(04).
031100          05  WRK-UPPER-MM             PIC 9(02).
031200          05  WRK-UPPER-DD             PIC 9(02).
031300          05  WRK-UPPER-HH             PIC 9(02).
031400          05  WRK-UPPER-MN             PIC 9(02).
031500          05  WRK-UPPER-SS             PIC 9(02).
031600       01  WRK-TIME-NOW-WS              PIC 9(08)  VALUE 0.
031700       01  FILLER REDEFINES WRK-TIME-NOW-WS.
031800          05  WRK-NOW-HH               PIC 9(02).
031900          05  WRK-NOW-MN               PIC 9(02).
032000          05  WRK-NOW-SS               PIC 9(02).
032100          05  WRK-NOW-CC               PIC 9(02).
032200       01  WRK-ARRIVAL-BRK              PIC 9(08)  VALUE 0.
032300       01  FILLER REDEFINES WRK-ARRIVAL-BRK.
032400          05  WRK-ARRIVAL-CCYY         PIC 9(04).
032500          05  WRK-ARRIVAL-MM           PIC 9(02).
032600          05  WRK-ARRIVAL-DD           PIC 9(02).
032700*
032800*   DATA DE CORTE DO LOTE COMPLETED MAIS RECENTE, AVANCADA 1 DIA
032900*   PELO PARAGRAFO 0028 PARA FECHAR A LACUNA DO DISPARO AGENDADO.
033000*
033100       01  WRK-GAP-BRK                  PIC 9(08)  VALUE 0.
033200       01  FILLER REDEFINES WRK-GAP-BRK.
033300          05  WRK-GAP-CCYY             PIC 9(04).
033400          05  WRK-GAP-MM               PIC 9(02).
033500          05  WRK-GAP-DD               PIC 9(02).
033600*
033700*   AREA DE MONTAGEM DO NOME DO ANEXO
033800*
033900       01  WRK-DOC-NAME-WS              PIC X(100).
034000       01  WRK-EXT-WS                   PIC X(10).
034100       01  WRK-ATTACH-NAME-WS           PIC X(110).
034200       01  WRK-STORED-EXT-WS            PIC X(10).
034300       01  WRK-EXT-DOTTED-WS            PIC X(10).
034400*
034500*   TABELA DE CONVERSAO MAIUSC/MINUSC POSICIONAL (NAO HA FUNCTION
034600*   INTRINSECA LOWER-CASE NESTE COMPILADOR) - USADA PELO PARAGRAFO
034700*   5116 PARA MINUSCULAR A EXTENSAO GRAVADA DO ANEXO (DF-FIL-
034800*   ANDELSE) ANTES DE ANEXA-LA AO NOME, CONFORME A REGRA DO BYGGR.
034900*
035000       01  WS-ALPHA-UPPER-WS            PIC X(26)  VALUE
035100              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
035200       01  FILLER REDEFINES WS-ALPHA-UPPER-WS.
035300          05  WS-ALPHA-UPPER-TAB       PIC X(01)  OCCURS 26.
035400       01  WS-ALPHA-LOWER-WS            PIC X(26)  VALUE
035500              'abcdefghijklmnopqrstuvwxyz'.
035600       01  FILLER REDEFINES WS-ALPHA-LOWER-WS.
035700          05  WS-ALPHA-LOWER-TAB       PIC X(01)  OCCURS 26.
035800*
035900       COPY ATTCLASS.
036000*
036100       01  WS-HANDLING-CAT-WS.
036200          05  WS-CAT-DESCRICAO         PIC X(60).
036300          05  WS-CAT-CLASSIF           PIC X(01).
036400          05  WS-CAT-GEO-FLAG          PIC X(01).
036500              88  WS-CAT-IS-GEO            VALUE 'Y'.
036600          05  FILLER                   PIC X(18).
036700*
036800       01  WS-PROPERTY-WS.
036900          05  WS-PROP-FOUND-SW         PIC X(01).
037000              88  WS-PROP-FOUND            VALUE 'Y'.
037100          05  WS-PROP-BETECK           PIC X(61).
037200          05  WS-PROP-TRAKT            PIC X(40).
037300          05  WS-PROP-UUID             PIC X(36).
037400          05  FILLER                   PIC X(12).
037500*
037600*   CLASSIFICACAO DO ARKIVBILDARE/KLASS/NOTERING DO ARENDE, CALCULADA
037700*   UMA SO' VEZ POR ARENDE PELO PARAGRAFO 3100 E REAPROVEITADA A CADA
037800*   DOCUMENTO EM 6000 (QUE LIMPA WS-LEVOBJ-WS A CADA CHAMADA, POR ISSO
037900*   ESTES CAMPOS FICAM FORA DAQUELE GRUPO).
038000*
038100       01  WS-ARKB-NAMN-INNER-WS        PIC X(40).
038200       01  WS-ARKB-FRAN-INNER-WS        PIC X(04).
038300       01  WS-ARKB-TILL-INNER-WS        PIC X(04).
038400       01  WS-ARENDE-KLASS-WS           PIC X(40).
038500       01  WS-ARENDE-NOTERING-WS        PIC X(04).
038600*
038700*   LEVERANSOBJEKT DE TRABALHO - UM GRUPO POR DOCUMENTO ARQUIVADO,
038800*   MONTADO PELO PARAGRAFO 6000 E SERIALIZADO EM WS-METADATA-XML.
038900*
039000       01  WS-LEVOBJ-WS.
039100          05  LV-ARKB-NAMN-OUTER       PIC X(40).
039200          05  LV-ARKB-FRAN-OUTER       PIC X(04).
039300          05  LV-ARKB-NAMN-INNER       PIC X(40).
039400          05  LV-ARKB-FRAN-INNER       PIC X(04).
039500          05  LV-ARKB-TILL-INNER       PIC X(04).
039600          05  LV-ARENDE-ID             PIC X(20).
039700          05  LV-ARENDE-EXTRA-ID       PIC X(20).
039800          05  LV-ARENDE-MENING         PIC X(200).
039900          05  LV-ARENDE-AVSLUTAT       PIC X(10).
040000          05  LV-ARENDE-SKAPAD         PIC X(10).
040100          05  LV-ARENDE-STATUS         PIC X(10).
040200          05  LV-ARENDE-TYP            PIC X(40).
040300          05  LV-ARENDE-KLASS          PIC X(40).
040400          05  LV-ARENDE-NOTERING       PIC X(04).
040500          05  LV-FASTIGHET-BETECK      PIC X(61).
040600          05  LV-FASTIGHET-TRAKT       PIC X(40).
040700          05  LV-FASTIGHET-UUID        PIC X(36).
040800          05  LV-HANDLING-ID           PIC X(20).
040900          05  LV-HANDLING-SKAPAD       PIC X(10).
041000          05  LV-HANDLING-TYP          PIC X(01).
041100          05  LV-HANDLING-RUBRIK       PIC X(60).
041200          05  LV-BILAGA-NAMN           PIC X(110).
041300          05  LV-BILAGA-BESKR          PIC X(200).
041400          05  LV-BILAGA-LANK           PIC X(130).
041500          05  FILLER                   PIC X(20).
041600*
041700       01  WS-METADATA-XML              PIC X(32000).
041800*
041900       01  WS-ARCHIVE-URL-WS.
042000          05  WS-ARCHIVE-URL-BASE      PIC X(60)  VALUE
042100                  'HTTP://ARKIV.SUNDSVALL.SE/LTA/SOK'.
042200          05  WS-ARCHIVE-URL-TMPL      PIC X(20)  VALUE '?ARCHIVEID='.
042300          05  FILLER                   PIC X(10).
042400*
042500       01  WS-EMAIL-CONST-WS.
042600          05  WS-EMAIL-GEO-TO          PIC X(60)  VALUE
042700                  'LANTMATERIET@SUNDSVALL.SE'.
042800          05  WS-EMAIL-EXT-TO          PIC X(60)  VALUE
042900                  'ARKIVHANTERING@SUNDSVALL.SE'.
043000          05  WS-EMAIL-FROM            PIC X(60)  VALUE
043100                  'ARCBATCH@SUNDSVALL.SE'.
043200          05  FILLER                   PIC X(10).
043300*
043400       01  WS-ERROR-TEXT-WS             PIC X(40).
043500
043600       PROCEDURE                                  DIVISION.
043700*
043800       0000-PRINCIPAL.
043900           PERFORM 0010-ABRE-ARQUIVOS THRU 0010-EXIT.
044000           PERFORM 0020-LE-PARAMETROS THRU 0020-EXIT.
044100           IF BAT-DATES-OK AND PA-MODE-RERUN
044200               PERFORM 0030-RERUN-BATCH THRU 0030-EXIT
044300           END-IF.
044400           IF BAT-DATES-OK
044500               PERFORM 0050-FIND-NEXT-KEYS THRU 0050-EXIT
044600               PERFORM 0090-LOAD-ATTCLASS  THRU 0090-EXIT
044700               IF NOT PA-MODE-RERUN
044800                   PERFORM 1000-START-BATCH THRU 1000-EXIT
044900               END-IF
045000               PERFORM 2000-CORE-ARCHIVE    THRU 2000-EXIT
045100               PERFORM 7000-RECONCILE-OLD-BATCHES THRU 7000-EXIT
045200               PERFORM 9000-WRITE-SUMMARY   THRU 9000-EXIT
045300           ELSE
045400               DISPLAY 'ARCBATCH - PARAMETROS DE DATA INVALIDOS'
045500               DISPLAY 'ARCBATCH - LOTE NAO EXECUTADO'.
045600           PERFORM 0000-ENCERRA THRU 0000-ENCERRA-EXIT.
045700           STOP RUN.
045800*
045900       0000-ENCERRA.
046000           CLOSE ARCPARM ARCBHST ARCAHST ARCCASE
046100                 ARCDOCF ARCPROP ARCAOUT ARCMAIL ARCSUMRY.
046200       0000-ENCERRA-EXIT.
046300           EXIT.
046400*
046500*-----------------------------------------------------------------*
046600*    ABERTURA DE ARQUIVOS                                         *
046700*-----------------------------------------------------------------*
046800       0010-ABRE-ARQUIVOS.
046900           OPEN INPUT  ARCPARM
047000           OPEN I-O    ARCBHST
047100           OPEN I-O    ARCAHST
047200           OPEN INPUT  ARCCASE
047300           OPEN INPUT  ARCDOCF
047400           OPEN INPUT  ARCPROP
047500           OPEN OUTPUT ARCAOUT
047600           OPEN OUTPUT ARCMAIL
047700           OPEN OUTPUT ARCSUMRY.
047800       0010-EXIT.
047900           EXIT.
048000*
048100*-----------------------------------------------------------------*
048200*    LEITURA DO REGISTRO DE PARAMETROS (ARCPARM - 1 REGISTRO)     *
048300*-----------------------------------------------------------------*
048400       0020-LE-PARAMETROS.
048500           MOVE 'Y'             TO BAT-DATES-OK-SW.
048600           READ ARCPARM
048700               AT END
048800                   DISPLAY 'ARCBATCH - ARCPARM VAZIO, ABORTA'
048900                   MOVE 'N' TO BAT-DATES-OK-SW.
049000           IF BAT-DATES-OK AND NOT PA-MODE-RERUN
049100               MOVE PA-START-DATE  TO BAT-REQ-START-WS
049200               MOVE PA-END-DATE    TO BAT-REQ-END-WS
049300               MOVE PA-TRIGGER     TO BAT-REQ-TRIGGER-WS
049400               IF BAT-REQ-START-WS NOT = ZEROS
049500                   AND BAT-REQ-END-WS NOT = ZEROS
049600                   AND BAT-REQ-START-WS > BAT-REQ-END-WS
049700                   MOVE 'N' TO BAT-DATES-OK-SW
049800               END-IF
049900               IF BAT-DATES-OK AND BAT-REQ-IS-SCHED
050000                   PERFORM 0025-APPLY-SCHED-WINDOW THRU 0025-EXIT
050100               END-IF
050200           END-IF.
050300       0020-EXIT.
050400           EXIT.
050500*
050600*-----------------------------------------------------------------*
050700*    REENTRADA PARA REPROCESSAR UM LOTE JA' EXISTENTE QUE FICOU    *
050800*    NOT_COMPLETED (PA-RERUN-BATCH-ID, PA-RUN-MODE = 'R') - O      *
050900*    OPERADOR ALVEJA UM BH-BATCH-ID ESPECIFICO EM VEZ DE ESPERAR   *
051000*    A VARREDURA AUTOMATICA DO PARAGRAFO 7000. A JANELA DE DATAS   *
051100*    GRAVADA NAQUELE REGISTRO ARCBHST E' REAPROVEITADA SEM         *
051200*    ALTERACAO, E O MESMO BH-BATCH-ID CONTINUA SENDO O BATCH-ID-REF*
051300*    DOS NOVOS REGISTROS ARCAHST (ARC-0043).                       *
051400*-----------------------------------------------------------------*
051500       0030-RERUN-BATCH.
051600           MOVE PA-RERUN-BATCH-ID TO WRK-RELKEY-BHST.
051700           READ ARCBHST
051800               INVALID KEY
051900                   DISPLAY 'ARCBATCH - RERUN: BATCH HISTORY NOT FOUND'
052000                   MOVE 'N' TO BAT-DATES-OK-SW
052100               NOT INVALID KEY
052200                   IF BH-STATUS-COMPLETED
052300                       DISPLAY 'ARCBATCH - RERUN: CANNOT RERUN A '
052400                       DISPLAY '           COMPLETED BATCH'
052500                       MOVE 'N' TO BAT-DATES-OK-SW
052600                   ELSE
052700                       MOVE BH-BATCH-ID         TO BAT-CURR-BATCH-ID
052800                       MOVE BH-BATCH-START-DATE TO BAT-REQ-START-WS
052900                       MOVE BH-BATCH-END-DATE   TO BAT-REQ-END-WS
053000                   END-IF
053100           END-READ.
053200       0030-EXIT.
053300           EXIT.
053400*
053500*-----------------------------------------------------------------*
053600*    DISPARO AGENDADO (SCHEDULED): A JANELA PEDIDA E' FECHADA A    *
053700*    PARTIR DO FIM DO ULTIMO LOTE JA' COMPLETED, PARA NAO REPETIR  *
053800*    NEM DEIXAR BURACO ENTRE LOTES SUCESSIVOS. SE O FIM PEDIDO NAO *
053900*    FOR POSTERIOR AO ULTIMO COMPLETED, NAO HA JANELA NOVA E O     *
054000*    LOTE E' ABORTADO (ARC-0041).                                 *
054100*-----------------------------------------------------------------*
054200       0025-APPLY-SCHED-WINDOW.
054300           MOVE 1   TO WRK-RELKEY-BHST.
054400           MOVE 'N' TO WRK-EOF-BHST-SW.
054500           MOVE 'N' TO WRK-LATEST-COMPL-SW.
054600           MOVE 0   TO WRK-LATEST-COMPL-END-WS.
054700           PERFORM 0026-SCAN-COMPLETED THRU 0026-EXIT
054800               UNTIL WRK-EOF-BHST.
054900           IF WRK-LATEST-COMPL-FOUND
055000               IF BAT-REQ-END-WS NOT > WRK-LATEST-COMPL-END-WS
055100                   DISPLAY 'ARCBATCH - JANELA AGENDADA SEM LOTE NOVO'
055200                   MOVE 'N' TO BAT-DATES-OK-SW
055300               ELSE
055400                   MOVE WRK-LATEST-COMPL-END-WS TO WRK-GAP-BRK
055500                   PERFORM 0028-ADVANCE-ONE-DAY THRU 0028-EXIT
055600                   IF BAT-REQ-START-WS > WRK-GAP-BRK
055700                       MOVE WRK-GAP-BRK TO BAT-REQ-START-WS
055800                   END-IF
055900               END-IF
056000           END-IF.
056100       0025-EXIT.
056200           EXIT.
056300*
056400*    VARRE ARCBHST POR COMPLETO E GUARDA A MAIOR BH-BATCH-END-DATE *
056500*    ENTRE OS LOTES JA' COMPLETED (ARQUIVO RELATIVO, SEM INDICE    *
056600*    SECUNDARIO POR DATA - MESMA SIMPLIFICACAO DE 0050-0060).      *
056700       0026-SCAN-COMPLETED.
056800           READ ARCBHST
056900               INVALID KEY
057000                   MOVE 'Y' TO WRK-EOF-BHST-SW
057100               NOT INVALID KEY
057200                   IF BH-STATUS-COMPLETED
057300                       AND BH-BATCH-END-DATE > WRK-LATEST-COMPL-END-WS
057400                       MOVE BH-BATCH-END-DATE TO WRK-LATEST-COMPL-END-WS
057500                       MOVE 'Y' TO WRK-LATEST-COMPL-SW
057600                   END-IF
057700                   ADD 1 TO WRK-RELKEY-BHST
057800           END-READ.
057900       0026-EXIT.
058000           EXIT.
058100*
058200*    SOMA 1 DIA A WRK-GAP-BRK (AAAAMMDD) - GEMEO, NO SENTIDO       *
058300*    INVERSO, DO QUE O ARCSKED FAZ PARA TRAS EM 0150/0170/0175;    *
058400*    REAPROVEITA A TABELA DE DIAS-POR-MES E O SWITCH DE ANO        *
058500*    BISSEXTO JA' MANTIDOS PELOS PARAGRAFOS 6600/6650 DESTE MESMO  *
058600*    PROGRAMA (NAO HA MODULO COMUM PARA ISSO NESTA CASA).          *
058700       0028-ADVANCE-ONE-DAY.
058800           MOVE WRK-GAP-CCYY TO BAT-CCYY-CHECK-WS.
058900           PERFORM 6600-LOAD-DAYS-TABLE THRU 6600-EXIT.
059000           PERFORM 6650-SET-LEAP-SWITCH THRU 6650-EXIT.
059100           IF DT-IS-LEAP-YEAR
059200               MOVE 29 TO DT-DAYS-IN-MONTH(2)
059300           END-IF.
059400           IF WRK-GAP-DD < DT-DAYS-IN-MONTH(WRK-GAP-MM)
059500               ADD 1 TO WRK-GAP-DD
059600           ELSE
059700               MOVE 1 TO WRK-GAP-DD
059800               IF WRK-GAP-MM < 12
059900                   ADD 1 TO WRK-GAP-MM
060000               ELSE
060100                   MOVE 1 TO WRK-GAP-MM
060200                   ADD 1 TO WRK-GAP-CCYY
060300               END-IF
060400           END-IF.
060500       0028-EXIT.
060600           EXIT.
060700*
060800*-----------------------------------------------------------------*
060900*    ACHA O PROXIMO NUMERO DE LOTE E DE CHAVE DE ARQUIVAMENTO,    *
061000*    VARRENDO ARCBHST E ARCAHST POR COMPLETO (ARQUIVOS RELATIVOS  *
061100*    SEM CAMPO AUTO-INCREMENTO - ACEITAVEL NO VOLUME DESTE BYGGR) *
061200*-----------------------------------------------------------------*
061300       0050-FIND-NEXT-KEYS.
061400           MOVE 1 TO WRK-RELKEY-BHST.
061500           MOVE 'N' TO WRK-EOF-BHST-SW.
061600           PERFORM 0055-SCAN-BHST THRU 0055-EXIT
061700               UNTIL WRK-EOF-BHST.
061800           MOVE 1 TO WRK-RELKEY-AHST.
061900           MOVE 'N' TO WRK-EOF-AHST-SW.
062000           PERFORM 0060-SCAN-AHST THRU 0060-EXIT
062100               UNTIL WRK-EOF-AHST.
062200       0050-EXIT.
062300           EXIT.
062400*
062500       0055-SCAN-BHST.
062600           READ ARCBHST
062700               INVALID KEY
062800                   MOVE 'Y' TO WRK-EOF-BHST-SW
062900               NOT INVALID KEY
063000                   IF BH-BATCH-ID NOT < BAT-NEXT-BATCH-ID
063100                       COMPUTE BAT-NEXT-BATCH-ID = BH-BATCH-ID + 1
063200                   END-IF
063300                   ADD 1 TO WRK-RELKEY-BHST
063400           END-READ.
063500       0055-EXIT.
063600           EXIT.
063700*
063800       0060-SCAN-AHST.
063900           READ ARCAHST
064000               INVALID KEY
064100                   MOVE 'Y' TO WRK-EOF-AHST-SW
064200               NOT INVALID KEY
064300                   IF AH-ARCHIVE-ID-KEY NOT < BAT-NEXT-ARCHIVE-KEY
064400                       COMPUTE BAT-NEXT-ARCHIVE-KEY =
064500                               AH-ARCHIVE-ID-KEY + 1
064600                   END-IF
064700                   ADD 1 TO WRK-RELKEY-AHST
064800           END-READ.
064900       0060-EXIT.
065000           EXIT.
065100*
065200*-----------------------------------------------------------------*
065300*    CARGA DA TABELA DE CLASSIFICACAO DE ANEXO (5 LINHAS FIXAS -  *
065400*    VER COMENTARIO NO FINAL DE ATTCLASS.CPY)                     *
065500*-----------------------------------------------------------------*
065600       0090-LOAD-ATTCLASS.
065700           MOVE 'RIT' TO AC-HANDLING-TYP(1).
065800           MOVE 'Ritning'                    TO AC-DESCRIPTION(1).
065900           MOVE 'C'   TO AC-CLASSIFICATION(1).
066000           MOVE 'N'   TO AC-GEO-FLAG(1).
066100           MOVE 'ANS' TO AC-HANDLING-TYP(2).
066200           MOVE 'Ansokningshandling'         TO AC-DESCRIPTION(2).
066300           MOVE 'A'   TO AC-CLASSIFICATION(2).
066400           MOVE 'N'   TO AC-GEO-FLAG(2).
066500           MOVE 'PRT' TO AC-HANDLING-TYP(3).
066600           MOVE 'Protokoll'                  TO AC-DESCRIPTION(3).
066700           MOVE 'B'   TO AC-CLASSIFICATION(3).
066800           MOVE 'N'   TO AC-GEO-FLAG(3).
066900           MOVE 'GEO' TO AC-HANDLING-TYP(4).
067000           MOVE 'Geoteknisk undersokning'    TO AC-DESCRIPTION(4).
067100           MOVE 'C'   TO AC-CLASSIFICATION(4).
067200           MOVE 'Y'   TO AC-GEO-FLAG(4).
067300           MOVE 'BIL' TO AC-HANDLING-TYP(5).
067400           MOVE 'Bilaga - ej klassificerad'  TO AC-DESCRIPTION(5).
067500           MOVE 'D'   TO AC-CLASSIFICATION(5).
067600           MOVE 'N'   TO AC-GEO-FLAG(5).
067700       0090-EXIT.
067800           EXIT.
067900*
068000*-----------------------------------------------------------------*
068100*    ABERTURA DO LOTE - GRAVA CABECALHO EM ARCBHST, STATUS         *
068200*    NOT_COMPLETED, ANTES DE PROCESSAR O PRIMEIRO ARENDE.          *
068300*-----------------------------------------------------------------*
068400       1000-START-BATCH.
068500           MOVE BAT-NEXT-BATCH-ID   TO BH-BATCH-ID
068600                                       BAT-CURR-BATCH-ID.
068700           MOVE BAT-REQ-START-WS    TO BH-BATCH-START-DATE.
068800           MOVE BAT-REQ-END-WS      TO BH-BATCH-END-DATE.
068900           MOVE BAT-REQ-TRIGGER-WS  TO BH-BATCH-TRIGGER.
069000           MOVE 'NOT_COMPLETED'     TO BH-BATCH-STATUS.
069100           MOVE BAT-CURR-BATCH-ID   TO WRK-RELKEY-BHST.
069200           WRITE BATCHHST-REG
069300               INVALID KEY
069400                   DISPLAY 'ARCBATCH - ERRO AO GRAVAR ARCBHST '
069500                           WRK-FS-ARCBHST.
069600       1000-EXIT.
069700           EXIT.
069800*
069900*-----------------------------------------------------------------*
070000*    LACO PRINCIPAL DO LOTE - JANELA DE TEMPO E CURSOR DE AVANCO   *
070100*-----------------------------------------------------------------*
070200       2000-CORE-ARCHIVE.
070300           PERFORM 2050-CALC-WINDOW THRU 2050-EXIT.
070400           PERFORM 2100-FEED-LOOP THRU 2100-FEED-LOOP-EXIT
070500               WITH TEST AFTER UNTIL WRK-CURSOR-TS NOT < WRK-UPPER-TS.
070600           PERFORM 2900-CHECK-BATCH-COMPLETE THRU 2900-EXIT.
070700       2000-EXIT.
070800           EXIT.
070900*
071000*    O LIMITE INFERIOR DA JANELA E' A DATA INICIAL DO LOTE, A      *
071100*    MEIA-NOITE; O LIMITE SUPERIOR E' O MENOR ENTRE O FIM-DE-DIA   *
071200*    DA DATA FINAL PEDIDA E O INSTANTE ATUAL (LOTE NAO PODE LER    *
071300*    ALEM DO MOMENTO EM QUE ESTA RODANDO).                        *
071400       2050-CALC-WINDOW.
071500           MOVE BAT-REQ-START-WS  TO DT-CCYYMMDD-WS.
071600           MOVE DT-CCYY2-WS  TO WRK-CURSOR-CCYY.
071700           MOVE DT-MM2-WS    TO WRK-CURSOR-MM.
071800           MOVE DT-DD2-WS    TO WRK-CURSOR-DD.
071900           MOVE ZEROS        TO WRK-CURSOR-HH WRK-CURSOR-MN
072000                                 WRK-CURSOR-SS.
072100           ACCEPT DT-TODAY-WS FROM DATE YYYYMMDD.
072200           ACCEPT WRK-TIME-NOW-WS FROM TIME.
072300           IF BAT-REQ-END-WS = DT-TODAY-WS
072400               MOVE DT-TODAY-CCYY-WS  TO WRK-UPPER-CCYY
072500               MOVE DT-TODAY-MM-WS    TO WRK-UPPER-MM
072600               MOVE DT-TODAY-DD-WS    TO WRK-UPPER-DD
072700               MOVE WRK-NOW-HH        TO WRK-UPPER-HH
072800               MOVE WRK-NOW-MN        TO WRK-UPPER-MN
072900               MOVE WRK-NOW-SS        TO WRK-UPPER-SS
073000           ELSE
073100               MOVE BAT-REQ-END-WS TO DT-CCYYMMDD-WS
073200               MOVE DT-CCYY2-WS  TO WRK-UPPER-CCYY
073300               MOVE DT-MM2-WS    TO WRK-UPPER-MM
073400               MOVE DT-DD2-WS    TO WRK-UPPER-DD
073500               MOVE 23           TO WRK-UPPER-HH
073600               MOVE 59           TO WRK-UPPER-MN
073700               MOVE 59           TO WRK-UPPER-SS
073800           END-IF.
073900       2050-EXIT.
074000           EXIT.
074100*
074200*-----------------------------------------------------------------*
074300*    SIMULA O AVANCO PELA CONSULTA PAGINADA DE ARENDEN ENCERRADOS  *
074400*    (ARCCASE). CADA LINHA TRAZ CONSIGO O TIMESTAMP-FIM-DE-PAGINA  *
074500*    (CF-FEED-BATCH-END-TS) QUE SERVE DE CURSOR PARA A PROXIMA     *
074600*    VOLTA - MAS O AVANCO DO CURSOR E O PROCESSAMENTO DO ARENDE    *
074700*    LIDO SAO INDEPENDENTES: TODO ARENDE DEVOLVIDO PELA PAGINA E'  *
074800*    SEMPRE LEVADO A 3000-PROCESS-CASE (QUE FAZ O SEU PROPRIO      *
074900*    FILTRO DE STATUS/JANELA), NAO SO' QUANDO A PAGINA COUBE NA    *
075000*    JANELA (TICKET ARC-0042 - O CORTE ANTIGO DESCARTAVA O ARENDE  *
075100*    SEM PROCESSAR QUANDO O BATCH-END-TS DA PAGINA EXTRAPOLAVA O   *
075200*    LIMITE SUPERIOR).                                            *
075300*-----------------------------------------------------------------*
075400       2100-FEED-LOOP.
075500           READ ARCCASE
075600               AT END
075700                   MOVE WRK-UPPER-TS TO WRK-CURSOR-TS
075800                   GO TO 2100-FEED-LOOP-EXIT
075900           END-READ.
076000           PERFORM 2120-ADVANCE-CURSOR THRU 2120-EXIT.
076100           PERFORM 3000-PROCESS-CASE THRU 3000-EXIT.
076200       2100-FEED-LOOP-EXIT.
076300           EXIT.
076400*
076500*    REGRA DE AVANCO DO CURSOR (CALCULADA ANTES DE PROCESSAR O     *
076600*    ARENDE DESTA VOLTA, COM OS VALORES DESTA MESMA VOLTA) - SEM   *
076700*    BATCH-END-TS NA PAGINA (ZERO), OU BATCH-END-TS NO CURSOR OU   *
076800*    ANTES DELE, A PAGINA NAO AVANCOU NADA: O CURSOR E' EMPURRADO  *
076900*    EM 1 HORA (PARAGRAFO 2150). CASO CONTRARIO O CURSOR VAI PARA  *
077000*    O BATCH-END-TS DA PAGINA. NOS DOIS CASOS O CURSOR FICA PRESO  *
077100*    NO LIMITE SUPERIOR DA JANELA, NUNCA PASSA DELE.                *
077200       2120-ADVANCE-CURSOR.
077300           IF CF-FEED-BATCH-END-TS = 0
077400               OR CF-FEED-BATCH-END-TS NOT > WRK-CURSOR-TS
077500               PERFORM 2150-BUMP-CURSOR-HOUR THRU 2150-EXIT
077600           ELSE
077700               MOVE CF-FEED-BATCH-END-TS TO WRK-CURSOR-TS
077800           END-IF.
077900           IF WRK-CURSOR-TS > WRK-UPPER-TS
078000               MOVE WRK-UPPER-TS TO WRK-CURSOR-TS
078100           END-IF.
078200       2120-EXIT.
078300           EXIT.
078400*
078500*    EMPURRA O CURSOR EM 1 HORA (SEM AVANCO DA PAGINA) - SE A HORA *
078600*    PASSAR DE 23, VIRA O DIA (PARAGRAFO 2160); MINUTO E SEGUNDO   *
078700*    FICAM COMO ESTAO.                                            *
078800       2150-BUMP-CURSOR-HOUR.
078900           ADD 1 TO WRK-CURSOR-HH.
079000           IF WRK-CURSOR-HH > 23
079100               MOVE 0 TO WRK-CURSOR-HH
079200               PERFORM 2160-ADVANCE-CURSOR-DATE THRU 2160-EXIT
079300           END-IF.
079400       2150-EXIT.
079500           EXIT.
079600*
079700*    SOMA 1 DIA A DATA DO CURSOR (CCYY/MM/DD) - GEMEO DE            *
079800*    0028-ADVANCE-ONE-DAY, MAS SOBRE OS CAMPOS DO CURSOR EM VEZ DE *
079900*    WRK-GAP-BRK (NAO HA MODULO COMUM PARA ISSO NESTA CASA).        *
080000       2160-ADVANCE-CURSOR-DATE.
080100           MOVE WRK-CURSOR-CCYY TO BAT-CCYY-CHECK-WS.
080200           PERFORM 6600-LOAD-DAYS-TABLE THRU 6600-EXIT.
080300           PERFORM 6650-SET-LEAP-SWITCH THRU 6650-EXIT.
080400           IF DT-IS-LEAP-YEAR
080500               MOVE 29 TO DT-DAYS-IN-MONTH(2)
080600           END-IF.
080700           IF WRK-CURSOR-DD < DT-DAYS-IN-MONTH(WRK-CURSOR-MM)
080800               ADD 1 TO WRK-CURSOR-DD
080900           ELSE
081000               MOVE 1 TO WRK-CURSOR-DD
081100               IF WRK-CURSOR-MM < 12
081200                   ADD 1 TO WRK-CURSOR-MM
081300               ELSE
081400                   MOVE 1 TO WRK-CURSOR-MM
081500                   ADD 1 TO WRK-CURSOR-CCYY
081600               END-IF
081700           END-IF.
081800       2160-EXIT.
081900           EXIT.
082000*
082100*    GRAVA O LOTE CORRENTE COMO COMPLETED (A FD DE ARCBHST AINDA   *
082200*    TEM O REGISTRO GRAVADO EM 1000-START-BATCH NO BUFFER).        *
082300       2900-CHECK-BATCH-COMPLETE.
082400           MOVE 'COMPLETED'       TO BH-BATCH-STATUS.
082500           MOVE BAT-CURR-BATCH-ID TO WRK-RELKEY-BHST.
082600           REWRITE BATCHHST-REG
082700               INVALID KEY
082800                   DISPLAY 'ARCBATCH - ERRO AO ATUALIZAR ARCBHST '
082900                           WRK-FS-ARCBHST.
083000       2900-EXIT.
083100           EXIT.
083200*
083300*-----------------------------------------------------------------*
083400*    PROCESSA UM ARENDE DA PAGINA - SO' OS ENCERRADOS (AVSLUTAT)  *
083500*    COM DATA DE ENCERRAMENTO DENTRO DO PERIODO PEDIDO SAO ELEGI- *
083600*    VEIS AO ARQUIVAMENTO.                                        *
083700*-----------------------------------------------------------------*
083800       3000-PROCESS-CASE.
083900           ADD 1 TO BAT-CASES-LIDOS.
084000           IF CF-STATUS-AVSLUTAT
084100               AND CF-END-IS-PRESENT
084200               AND CF-CASE-END-DATE NOT < BAT-REQ-START-WS
084300               AND CF-CASE-END-DATE NOT > BAT-REQ-END-WS
084400               PERFORM 3100-CLASSIFY-ARKIVBILDARE THRU 3100-EXIT
084500               MOVE 1 TO I
084600               PERFORM 4000-PROCESS-HANDLING THRU 4000-EXIT
084700                   UNTIL I > CF-HANDLING-COUNT
084800           END-IF.
084900       3000-EXIT.
085000           EXIT.
085100*
085200*    CLASSIFICA O ARKIVBILDARE INTERNO (QUEM GEROU O ARENDE, PARA  *
085300*    EFEITO DE ARQUIVAMENTO), O KLASS E A NOTERING DO ARENDE -     *
085400*    TUDO PELO MESMO CORTE NA DATA DE ENTRADA (ARRIVAL) DO ARENDE, *
085500*    NESTA ORDEM: SEM DATA DE ENTRADA OU POSTERIOR A 2016-12-31 =  *
085600*    STADSBYGGNADSNAMNDEN DESDE 1993-01-01 A 2016-12-31 = TAMBEM   *
085700*    STADSBYGGNADSNAMNDEN (MESMO NOME, OUTRO PERIODO); ANTES DE    *
085800*    1993-01-01 = BYGGNADSNAMNDEN. NAO HA FALLBACK PARA A DATA DE  *
085900*    REGISTRO - SO' A DE ENTRADA CONTA NESTA REGRA (ARC-0038).     *
086000*    O ARKIVBILDARE EXTERNO (OUTER) E' SEMPRE FIXO, VER 6000.      *
086100       3100-CLASSIFY-ARKIVBILDARE.
086200           IF CF-ARRIVAL-IS-PRESENT
086300               MOVE CF-CASE-ARRIVAL-DATE TO WRK-ARRIVAL-BRK
086400               MOVE WRK-ARRIVAL-CCYY     TO WS-ARENDE-NOTERING-WS
086500           ELSE
086600               MOVE 0      TO WRK-ARRIVAL-BRK
086700               MOVE SPACES TO WS-ARENDE-NOTERING-WS
086800           END-IF.
086900           IF NOT CF-ARRIVAL-IS-PRESENT
087000               OR WRK-ARRIVAL-BRK > 20161231
087100               MOVE 'Stadsbyggnadsnamnden' TO WS-ARKB-NAMN-INNER-WS
087200               MOVE '2017'                 TO WS-ARKB-FRAN-INNER-WS
087300               MOVE SPACES                 TO WS-ARKB-TILL-INNER-WS
087400               MOVE 'Hantera bygglov'      TO WS-ARENDE-KLASS-WS
087500           ELSE
087600               IF WRK-ARRIVAL-BRK > 19921231
087700                   MOVE 'Stadsbyggnadsnamnden' TO WS-ARKB-NAMN-INNER-WS
087800                   MOVE '1993'                 TO WS-ARKB-FRAN-INNER-WS
087900                   MOVE '2017'                 TO WS-ARKB-TILL-INNER-WS
088000               ELSE
088100                   MOVE 'Byggnadsnamnden'      TO WS-ARKB-NAMN-INNER-WS
088200                   MOVE '1974'                 TO WS-ARKB-FRAN-INNER-WS
088300                   MOVE '1992'                 TO WS-ARKB-TILL-INNER-WS
088400               END-IF
088500               MOVE 'F 2 Bygglov'              TO WS-ARENDE-KLASS-WS
088600           END-IF.
088700       3100-EXIT.
088800           EXIT.
088900*
089000*-----------------------------------------------------------------*
089100*    PERCORRE A TABELA DE HANDLINGS DO ARENDE (OCCURS 20). SO'     *
089200*    INTERESSA O EVENTO TIPO ARK (ARKIVERING) COM DOCUMENTO ANEXO.*
089300*    O DEDUP E' FEITO UMA SO' VEZ POR DOCUMENTO (NAO POR ANEXO) -  *
089400*    UM DOCUMENTO COM VARIOS ANEXOS FISICOS (N=1,2,...) GRAVA UM   *
089500*    SO' REGISTRO ARCAHST, VER 4100/6500 (ARC-0045).              *
089600*-----------------------------------------------------------------*
089700       4000-PROCESS-HANDLING.
089800           IF CF-EVT-IS-ARK(I)
089900               AND CF-HANDLING-HAS-DOK(I)
090000               MOVE CF-DOKUMENT-ID(I)  TO WRK-DOC-NAME-WS DF-DOCUMENT-ID
090100               PERFORM 4200-DEDUP-CHECK THRU 4200-EXIT
090200               IF NOT WRK-DEDUP-FOUND
090300                   MOVE 1                  TO N
090400                   MOVE 'N'                TO WRK-DOC-EOF-SW
090500                   MOVE 'N'                TO WRK-AHST-CREATED-SW
090600                   PERFORM 4100-READ-DOC THRU 4100-EXIT
090700                       UNTIL WRK-DOC-EOF
090800               END-IF
090900           END-IF.
091000           ADD 1 TO I.
091100       4000-EXIT.
091200           EXIT.
091300*
091400*    LE AS SEQUENCIAS (DF-SEQ-NO) DO DOCUMENTO PELA CHAVE COMPOSTA*
091500*    (DOCID,SEQ) - PODE HAVER MAIS DE UM ANEXO POR DOCUMENTO, CADA *
091600*    UM ATUALIZA O MESMO REGISTRO ARCAHST (VER WRK-AHST-CREATED-SW*
091700*    E 6500-WRITE-HISTORY).                                       *
091800       4100-READ-DOC.
091900           MOVE CF-DOKUMENT-ID(I) TO DF-DOCUMENT-ID.
092000           MOVE N                 TO DF-SEQ-NO.
092100           READ ARCDOCF
092200               INVALID KEY
092300                   MOVE 'Y' TO WRK-DOC-EOF-SW
092400               NOT INVALID KEY
092500                   PERFORM 5000-ARCHIVE-DOCUMENT THRU 5000-EXIT
092600                   ADD 1 TO N
092700           END-READ.
092800       4100-EXIT.
092900           EXIT.
093000*
093100*    VERIFICA SE O DOCUMENTO (PAR DOCUMENTO,ARENDE) JA' FOI         *
093200*    ARQUIVADO NESTE OU EM LOTE ANTERIOR (ARCAHST). REGISTRO       *
093300*    COMPLETED E' IGNORADO (IDEMPOTENTE); REGISTRO NOT_COMPLETED    *
093400*    E' APAGADO PARA SER REFEITO POR 4100/6500.                    *
093500       4200-DEDUP-CHECK.
093600           MOVE 'N' TO WRK-DEDUP-FOUND-SW.
093700           MOVE 1   TO WRK-RELKEY-AHST.
093800           MOVE 'N' TO WRK-EOF-AHST-SW.
093900           PERFORM 4250-SCAN-AHST-DEDUP THRU 4250-EXIT
094000               UNTIL WRK-EOF-AHST OR WRK-DEDUP-FOUND.
094100       4200-EXIT.
094200           EXIT.
094300*
094400       4250-SCAN-AHST-DEDUP.
094500           READ ARCAHST
094600               INVALID KEY
094700                   MOVE 'Y' TO WRK-EOF-AHST-SW
094800               NOT INVALID KEY
094900                   IF AH-DOCUMENT-ID = DF-DOCUMENT-ID
095000                       AND AH-CASE-ID = CF-CASE-NUMBER
095100                       IF AH-STATUS-COMPLETED
095200                           MOVE 'Y' TO WRK-DEDUP-FOUND-SW
095300                       ELSE
095400                           DELETE ARCAHST RECORD
095500                               INVALID KEY
095600                                   DISPLAY 'ARCBATCH - ERRO EXCLUSAO '
095700                                       WRK-FS-ARCAHST
095800                           END-DELETE
095900                       END-IF
096000                   END-IF
096100                   ADD 1 TO WRK-RELKEY-AHST
096200           END-READ.
096300       4250-EXIT.
096400           EXIT.
096500*
096600*-----------------------------------------------------------------*
096700*    ARQUIVA UM DOCUMENTO: PARTE O NOME, CLASSIFICA O ANEXO,      *
096800*    MONTA O LEVERANSOBJEKT, BUSCA A FASTIGHET E SUBMETE.         *
096900*-----------------------------------------------------------------*
097000       5000-ARCHIVE-DOCUMENT.
097100           MOVE DF-DOCUMENT-NAMN   TO WRK-DOC-NAME-WS.
097200           PERFORM 5100-PARSE-EXTENSION THRU 5100-EXIT.
097300           PERFORM 5200-FIND-CATEGORY    THRU 5200-EXIT.
097400           PERFORM 6000-BUILD-LEVOBJ     THRU 6000-EXIT.
097500           PERFORM 6100-LOOKUP-PROPERTY  THRU 6100-EXIT.
097600           PERFORM 6350-SERIALIZE-LEVOBJ THRU 6350-EXIT.
097700           PERFORM 6400-SUBMIT-ARCHIVE   THRU 6400-EXIT.
097800           PERFORM 6500-WRITE-HISTORY    THRU 6500-EXIT.
097900           IF WS-CAT-IS-GEO
098000               AND WRK-SUBMIT-OK
098100               PERFORM 8100-SEND-GEO-MAIL THRU 8100-EXIT
098200           END-IF.
098300           IF NOT WRK-SUBMIT-OK
098400               PERFORM 8200-SEND-EXT-MAIL THRU 8200-EXIT
098500           END-IF.
098600       5000-EXIT.
098700           EXIT.
098800*
098900*    SEPARA NOME-BASE E EXTENSAO DO ANEXO. NAO USA NENHUMA FUNCTION*
099000*    INTRINSECA - TUDO POR VARREDURA DE CARACTER, COMO NO RESTO    *
099100*    DESTA SUITE. SE O NOME JA' TERMINA EM EXTENSAO VALIDA         *
099200*    (PONTO + 3 OU 4 LETRAS) O NOME FICA COMO ESTA'; CASO CONTRARIO*
099300*    A EXTENSAO GRAVADA DO DOCUMENTO (DF-FIL-ANDELSE) E' ANEXADA   *
099400*    AO NOME, MINUSCULA E COM PONTO (PARAGRAFO 5118 - ARC-0039).   *
099500       5100-PARSE-EXTENSION.
099600           MOVE 'N' TO WRK-EXT-VALID-SW.
099700           MOVE SPACES TO WRK-EXT-WS WRK-EXT-DOTTED-WS.
099800           MOVE WRK-DOC-NAME-WS TO WRK-ATTACH-NAME-WS.
099900           PERFORM 5106-SCAN-LEN THRU 5106-EXIT.
100000           PERFORM 5112-SCAN-DOT THRU 5112-EXIT.
100100           IF WRK-DOT-POS-WS > 0
100200               COMPUTE WRK-SUFFIX-LEN-WS =
100300                       WRK-NAME-LEN-WS - WRK-DOT-POS-WS
100400               IF WRK-SUFFIX-LEN-WS > 0 AND WRK-SUFFIX-LEN-WS < 5
100500                   COMPUTE WRK-EXT-START-WS = WRK-DOT-POS-WS + 1
100600                   MOVE WRK-DOC-NAME-WS(WRK-EXT-START-WS:
100700                                        WRK-SUFFIX-LEN-WS)
100800                        TO WRK-EXT-WS
100900                   PERFORM 5114-CHECK-LETTERS THRU 5114-EXIT
101000                   IF WRK-LETTERS-OK
101100                       MOVE 'Y' TO WRK-EXT-VALID-SW
101200                   END-IF
101300               END-IF
101400           END-IF.
101500           IF WRK-EXT-VALID
101600               MOVE WRK-SUFFIX-LEN-WS TO WRK-EXT-LEN-WS
101700               PERFORM 5116-LOWERCASE-EXT THRU 5116-EXIT
101800           ELSE
101900               IF DF-FIL-ANDELSE NOT = SPACES
102000                   PERFORM 5118-APPEND-STORED-EXT THRU 5118-EXIT
102100                   MOVE 'Y' TO WRK-EXT-VALID-SW
102200               END-IF
102300           END-IF.
102400       5100-EXIT.
102500           EXIT.
102600*
102700*    ACHA O COMPRIMENTO UTIL DO NOME (IGNORA OS BRANCOS A DIREITA)*
102800       5106-SCAN-LEN.
102900           MOVE 100 TO M.
103000       5106-SCAN.
103100           IF M = 0
103200               GO TO 5106-EXIT
103300           END-IF.
103400           IF WRK-DOC-NAME-WS(M:1) NOT = SPACE
103500               GO TO 5106-EXIT
103600           END-IF.
103700           SUBTRACT 1 FROM M.
103800           GO TO 5106-SCAN.
103900       5106-EXIT.
104000           MOVE M TO WRK-NAME-LEN-WS.
104100*
104200*    ACHA O ULTIMO PONTO NO NOME, DE TRAS PARA FRENTE               *
104300       5112-SCAN-DOT.
104400           MOVE WRK-NAME-LEN-WS TO M.
104500           MOVE 0 TO WRK-DOT-POS-WS.
104600       5112-SCAN.
104700           IF M = 0
104800               GO TO 5112-EXIT
104900           END-IF.
105000           IF WRK-DOC-NAME-WS(M:1) = '.'
105100               MOVE M TO WRK-DOT-POS-WS
105200               GO TO 5112-EXIT
105300           END-IF.
105400           SUBTRACT 1 FROM M.
105500           GO TO 5112-SCAN.
105600       5112-EXIT.
105700           EXIT.
105800*
105900*    CONFERE SE A EXTENSAO TEM SO' LETRAS (USA AS CLASSES DE       *
106000*    SPECIAL-NAMES LETRAS-MAIUSC/LETRAS-MINUSC - NAO HA FUNCTION   *
106100*    INTRINSECA UPPER-CASE/LOWER-CASE DISPONIVEL NESTE COMPILADOR)*
106200       5114-CHECK-LETTERS.
106300           MOVE 'Y' TO WRK-LETTERS-OK-SW.
106400           MOVE 1 TO P.
106500       5114-SCAN.
106600           IF P > WRK-SUFFIX-LEN-WS
106700               GO TO 5114-EXIT
106800           END-IF.
106900           IF WRK-EXT-WS(P:1) IS NOT LETRAS-MAIUSC
107000               AND WRK-EXT-WS(P:1) IS NOT LETRAS-MINUSC
107100               MOVE 'N' TO WRK-LETTERS-OK-SW
107200               GO TO 5114-EXIT
107300           END-IF.
107400           ADD 1 TO P.
107500           GO TO 5114-SCAN.
107600       5114-EXIT.
107700           EXIT.
107800*
107900*    MINUSCULA A EXTENSAO DE WRK-EXT-WS (TAMANHO WRK-EXT-LEN-WS) E *
108000*    GUARDA EM WRK-EXT-DOTTED-WS JA' COM O PONTO NA FRENTE, VIA     *
108100*    TABELA POSICIONAL (SEM FUNCTION INTRINSECA).                  *
108200       5116-LOWERCASE-EXT.
108300           MOVE SPACES TO WRK-EXT-DOTTED-WS.
108400           MOVE '.'    TO WRK-EXT-DOTTED-WS(1:1).
108500           MOVE 1      TO P.
108600           PERFORM 5117-FOLD-ONE-CHAR THRU 5117-EXIT
108700               UNTIL P > WRK-EXT-LEN-WS.
108800       5116-EXIT.
108900           EXIT.
109000*
109100       5117-FOLD-ONE-CHAR.
109200           MOVE 1 TO Q.
109300       5117-SCAN.
109400           IF Q > 26
109500               GO TO 5117-STORE
109600           END-IF.
109700           IF WRK-EXT-WS(P:1) = WS-ALPHA-UPPER-TAB(Q)
109800               MOVE WS-ALPHA-LOWER-TAB(Q) TO WRK-EXT-DOTTED-WS(P + 1:1)
109900               GO TO 5117-ADVANCE
110000           END-IF.
110100           ADD 1 TO Q.
110200           GO TO 5117-SCAN.
110300       5117-STORE.
110400           MOVE WRK-EXT-WS(P:1) TO WRK-EXT-DOTTED-WS(P + 1:1).
110500       5117-ADVANCE.
110600           ADD 1 TO P.
110700       5117-EXIT.
110800           EXIT.
110900*
111000*    QUANDO O NOME NAO TERMINA EM EXTENSAO VALIDA, ANEXA A         *
111100*    EXTENSAO GRAVADA DO DOCUMENTO (DF-FIL-ANDELSE) AO NOME -      *
111200*    MINUSCULA E COM PONTO NA FRENTE, TIRANDO O PONTO GRAVADO SE   *
111300*    JA' HOUVER UM (REGRA GETNAMEWITHEXTENSION DO BYGGR).          *
111400       5118-APPEND-STORED-EXT.
111500           MOVE DF-FIL-ANDELSE TO WRK-STORED-EXT-WS.
111600           PERFORM 5119-SCAN-STORED-LEN THRU 5119-EXIT.
111700           IF WRK-STORED-LEN-WS > 0
111800               IF WRK-STORED-EXT-WS(1:1) = '.'
111900                   COMPUTE WRK-EXT-LEN-WS = WRK-STORED-LEN-WS - 1
112000                   MOVE WRK-STORED-EXT-WS(2:WRK-EXT-LEN-WS)
112100                        TO WRK-EXT-WS
112200               ELSE
112300                   MOVE WRK-STORED-LEN-WS TO WRK-EXT-LEN-WS
112400                   MOVE WRK-STORED-EXT-WS(1:WRK-EXT-LEN-WS)
112500                        TO WRK-EXT-WS
112600               END-IF
112700               PERFORM 5116-LOWERCASE-EXT THRU 5116-EXIT
112800               MOVE WRK-ATTACH-NAME-WS TO WRK-DOC-NAME-WS
112900               STRING WRK-DOC-NAME-WS   DELIMITED BY SPACE
113000                      WRK-EXT-DOTTED-WS DELIMITED BY SPACE
113100                   INTO WRK-ATTACH-NAME-WS
113200               END-STRING
113300           END-IF.
113400       5118-EXIT.
113500           EXIT.
113600*
113700*    ACHA O COMPRIMENTO UTIL DA EXTENSAO GRAVADA (IGNORA OS        *
113800*    BRANCOS A DIREITA) - GEMEO DE 5106-SCAN-LEN PARA ESTE CAMPO.  *
113900       5119-SCAN-STORED-LEN.
114000           MOVE 10 TO M.
114100       5119-SCAN.
114200           IF M = 0
114300               GO TO 5119-EXIT
114400           END-IF.
114500           IF WRK-STORED-EXT-WS(M:1) NOT = SPACE
114600               GO TO 5119-EXIT
114700           END-IF.
114800           SUBTRACT 1 FROM M.
114900           GO TO 5119-SCAN.
115000       5119-EXIT.
115100           MOVE M TO WRK-STORED-LEN-WS.
115200*
115300*    PROCURA O TIPO DE HANDLING NA TABELA DE CLASSIFICACAO DE     *
115400*    ANEXO (ATTCLASS.CPY). QUANDO NAO ACHA, CAI NA LINHA 5 (BIL -  *
115500*    BILAGA, NAO CLASSIFICADA) QUE SERVE DE DEFAULT.              *
115600       5200-FIND-CATEGORY.
115700           MOVE 'N' TO WRK-CAT-FOUND-SW.
115800           MOVE 1   TO K.
115900       5200-SCAN.
116000           IF K > 5
116100               GO TO 5200-DEFAULT
116200           END-IF.
116300           IF AC-HANDLING-TYP(K) = CF-HANDLING-TYP(I)
116400               MOVE 'Y' TO WRK-CAT-FOUND-SW
116500               GO TO 5200-FILL
116600           END-IF.
116700           ADD 1 TO K.
116800           GO TO 5200-SCAN.
116900       5200-DEFAULT.
117000           MOVE 5 TO K.
117100       5200-FILL.
117200           MOVE AC-DESCRIPTION(K)     TO WS-CAT-DESCRICAO.
117300           MOVE AC-CLASSIFICATION(K)  TO WS-CAT-CLASSIF.
117400           MOVE AC-GEO-FLAG(K)        TO WS-CAT-GEO-FLAG.
117500       5200-EXIT.
117600           EXIT.
117700*
117800*-----------------------------------------------------------------*
117900*    MONTA O LEVERANSOBJEKT DE TRABALHO (METADADOS DO PACOTE DE   *
118000*    ARQUIVAMENTO) E SERIALIZA EM WS-METADATA-XML. O ARKIVBILDARE *
118100*    EXTERNO (OUTER) E' SEMPRE O MESMO, FIXO NESTE PARAGRAFO; O    *
118200*    INTERNO (INNER), O KLASS E A NOTERING VEM DE WS-ARKB-*-WS/    *
118300*    WS-ARENDE-KLASS-WS/WS-ARENDE-NOTERING-WS, JA' CALCULADOS UMA  *
118400*    VEZ POR ARENDE NO PARAGRAFO 3100.                            *
118500*-----------------------------------------------------------------*
118600       6000-BUILD-LEVOBJ.
118700           MOVE SPACES                TO WS-LEVOBJ-WS.
118800           MOVE 'Sundsvalls kommun'    TO LV-ARKB-NAMN-OUTER.
118900           MOVE '1974'                 TO LV-ARKB-FRAN-OUTER.
119000           MOVE WS-ARKB-NAMN-INNER-WS  TO LV-ARKB-NAMN-INNER.
119100           MOVE WS-ARKB-FRAN-INNER-WS  TO LV-ARKB-FRAN-INNER.
119200           MOVE WS-ARKB-TILL-INNER-WS  TO LV-ARKB-TILL-INNER.
119300           MOVE CF-CASE-NUMBER     TO LV-ARENDE-ID.
119400           MOVE CF-CASE-NUMBER     TO LV-ARENDE-EXTRA-ID.
119500           MOVE CF-CASE-DESCRIPTION TO LV-ARENDE-MENING.
119600           IF CF-END-IS-PRESENT
119700               MOVE CF-CASE-END-DATE TO WRK-ISO-SRC-WS
119800               PERFORM 6300-FORMAT-ISO-DATE THRU 6300-EXIT
119900               MOVE WRK-ISO-DST-WS TO LV-ARENDE-AVSLUTAT
120000           END-IF.
120100           IF CF-REGISTERED-IS-PRESENT
120200               MOVE CF-CASE-REGISTERED-DATE TO WRK-ISO-SRC-WS
120300               PERFORM 6300-FORMAT-ISO-DATE THRU 6300-EXIT
120400               MOVE WRK-ISO-DST-WS TO LV-ARENDE-SKAPAD
120500           END-IF.
120600           MOVE 'Stangt'              TO LV-ARENDE-STATUS.
120700           MOVE CF-CASE-TYPE          TO LV-ARENDE-TYP.
120800           MOVE WS-ARENDE-KLASS-WS    TO LV-ARENDE-KLASS.
120900           MOVE WS-ARENDE-NOTERING-WS TO LV-ARENDE-NOTERING.
121000           MOVE CF-DOKUMENT-ID(I)  TO LV-HANDLING-ID.
121100           IF DF-SKAPAD-IS-PRESENT
121200               MOVE DF-SKAPAD-DATUM TO WRK-ISO-SRC-WS
121300               PERFORM 6300-FORMAT-ISO-DATE THRU 6300-EXIT
121400               MOVE WRK-ISO-DST-WS TO LV-HANDLING-SKAPAD
121500           END-IF.
121600           MOVE WS-CAT-CLASSIF     TO LV-HANDLING-TYP.
121700           MOVE WS-CAT-DESCRICAO   TO LV-HANDLING-RUBRIK.
121800           MOVE WRK-ATTACH-NAME-WS TO LV-BILAGA-NAMN.
121900           MOVE DF-DOCUMENT-BESKRIVNING TO LV-BILAGA-BESKR.
122000           STRING 'Bilagor\' DELIMITED BY SIZE
122100                  LV-BILAGA-NAMN DELIMITED BY SPACE
122200               INTO LV-BILAGA-LANK
122300           END-STRING.
122400       6000-EXIT.
122500           EXIT.
122600*
122700*    BUSCA A FASTIGHET PRINCIPAL DO ARENDE (CF-PROP-IS-MAIN) NO    *
122800*    CADASTRO ARCPROP, POR FNR. SEM FASTIGHET PRINCIPAL, OS CAMPOS *
122900*    DE FASTIGHET DO LEVERANSOBJEKT FICAM EM BRANCO.              *
123000       6100-LOOKUP-PROPERTY.
123100           MOVE 'N' TO WS-PROP-FOUND-SW.
123200           MOVE SPACES TO WS-PROP-BETECK WS-PROP-TRAKT WS-PROP-UUID.
123300           MOVE 1 TO J.
123400       6100-SCAN.
123500           IF J > CF-PROP-COUNT
123600               GO TO 6100-EXIT
123700           END-IF.
123800           IF CF-PROP-IS-MAIN(J)
123900               MOVE CF-PROP-FNR(J) TO PR-FNR
124000               READ ARCPROP
124100                   INVALID KEY
124200                       CONTINUE
124300                   NOT INVALID KEY
124400                       MOVE 'Y' TO WS-PROP-FOUND-SW
124500                       MOVE PR-BETECKNING TO WS-PROP-BETECK
124600                       MOVE PR-TRAKT      TO WS-PROP-TRAKT
124700                       MOVE PR-UUID       TO WS-PROP-UUID
124800               END-READ
124900               GO TO 6100-EXIT
125000           END-IF.
125100           ADD 1 TO J.
125200           GO TO 6100-SCAN.
125300       6100-EXIT.
125400           MOVE WS-PROP-BETECK TO LV-FASTIGHET-BETECK.
125500           MOVE WS-PROP-TRAKT  TO LV-FASTIGHET-TRAKT.
125600           MOVE WS-PROP-UUID   TO LV-FASTIGHET-UUID.
125700           EXIT.
125800*
125900*    CONVERTE UMA DATA 9(08) AAAAMMDD PARA O FORMATO ISO AAAA-MM-DD*
126000*    USADO NO LEVERANSOBJEKT. VALIDA O DIA CONTRA O TAMANHO DO MES,*
126100*    CONSIDERANDO ANO BISSEXTO PARA FEVEREIRO (PARAGRAFO COMUM,    *
126200*    CHAMADO DE VARIOS PONTOS - VER COMENTARIO NO CABECALHO).      *
126300       6300-FORMAT-ISO-DATE.
126400           MOVE WRK-ISO-SRC-WS TO DT-CCYYMMDD-WS.
126500           MOVE DT-CCYY2-WS TO BAT-CCYY-CHECK-WS.
126600           PERFORM 6600-LOAD-DAYS-TABLE THRU 6600-EXIT.
126700           PERFORM 6650-SET-LEAP-SWITCH THRU 6650-EXIT.
126800           IF DT-IS-LEAP-YEAR
126900               MOVE 29 TO DT-DAYS-IN-MONTH(2)
127000           END-IF.
127100           IF DT-DD2-WS = ZEROS
127200               OR DT-MM2-WS = ZEROS OR DT-MM2-WS > 12
127300               OR DT-DD2-WS > DT-DAYS-IN-MONTH(DT-MM2-WS)
127400               MOVE SPACES TO WRK-ISO-DST-WS
127500           ELSE
127600               STRING DT-CCYY2-WS DELIMITED BY SIZE
127700                      '-'          DELIMITED BY SIZE
127800                      DT-MM2-WS    DELIMITED BY SIZE
127900                      '-'          DELIMITED BY SIZE
128000                      DT-DD2-WS    DELIMITED BY SIZE
128100                   INTO WRK-ISO-DST-WS
128200               END-STRING
128300           END-IF.
128400       6300-EXIT.
128500           EXIT.
128600*
128700*-----------------------------------------------------------------*
128800*    SERIALIZA O LEVERANSOBJEKT DE TRABALHO EM WS-METADATA-XML -  *
128900*    CAMPO QUE NESTE AMBIENTE DE HOMOLOGACAO FAZ AS VEZES DO XML   *
129000*    REALMENTE SUBMETIDO AO SERVICO DE ARQUIVO. CADA CAMPO DO      *
129100*    GRUPO WS-LEVOBJ-WS (JA' COMPLETO, INCLUSIVE A FASTIGHET) SAI  *
129200*    POR TAMANHO FIXO, SEPARADO POR '|'. OS DEMAIS SUB-CAMPOS DO   *
129300*    XML DE ENTREGA (INFORMATIONSKLASS, INKOMMEN, ATKOMST,        *
129400*    EXPEDIERAD, GALLRING ETC.) NAO SAO POPULADOS NESTE           *
129500*    AMBIENTE DE HOMOLOGACAO.                                     *
129600*-----------------------------------------------------------------*
129700       6350-SERIALIZE-LEVOBJ.
129800           MOVE SPACES TO WS-METADATA-XML.
129900           STRING LV-ARKB-NAMN-OUTER  DELIMITED BY SIZE
130000                  '|'                 DELIMITED BY SIZE
130100                  LV-ARKB-FRAN-OUTER  DELIMITED BY SIZE
130200                  '|'                 DELIMITED BY SIZE
130300                  LV-ARKB-NAMN-INNER  DELIMITED BY SIZE
130400                  '|'                 DELIMITED BY SIZE
130500                  LV-ARKB-FRAN-INNER  DELIMITED BY SIZE
130600                  '|'                 DELIMITED BY SIZE
130700                  LV-ARKB-TILL-INNER  DELIMITED BY SIZE
130800                  '|'                 DELIMITED BY SIZE
130900                  LV-ARENDE-ID        DELIMITED BY SIZE
131000                  '|'                 DELIMITED BY SIZE
131100                  LV-ARENDE-EXTRA-ID  DELIMITED BY SIZE
131200                  '|'                 DELIMITED BY SIZE
131300                  LV-ARENDE-MENING    DELIMITED BY SIZE
131400                  '|'                 DELIMITED BY SIZE
131500                  LV-ARENDE-AVSLUTAT  DELIMITED BY SIZE
131600                  '|'                 DELIMITED BY SIZE
131700                  LV-ARENDE-SKAPAD    DELIMITED BY SIZE
131800                  '|'                 DELIMITED BY SIZE
131900                  LV-ARENDE-STATUS    DELIMITED BY SIZE
132000                  '|'                 DELIMITED BY SIZE
132100                  LV-ARENDE-TYP       DELIMITED BY SIZE
132200                  '|'                 DELIMITED BY SIZE
132300                  LV-ARENDE-KLASS     DELIMITED BY SIZE
132400                  '|'                 DELIMITED BY SIZE
132500                  LV-ARENDE-NOTERING  DELIMITED BY SIZE
132600                  '|'                 DELIMITED BY SIZE
132700                  LV-FASTIGHET-BETECK DELIMITED BY SIZE
132800                  '|'                 DELIMITED BY SIZE
132900                  LV-FASTIGHET-TRAKT  DELIMITED BY SIZE
133000                  '|'                 DELIMITED BY SIZE
133100                  LV-FASTIGHET-UUID   DELIMITED BY SIZE
133200                  '|'                 DELIMITED BY SIZE
133300                  LV-HANDLING-ID      DELIMITED BY SIZE
133400                  '|'                 DELIMITED BY SIZE
133500                  LV-HANDLING-SKAPAD  DELIMITED BY SIZE
133600                  '|'                 DELIMITED BY SIZE
133700                  LV-HANDLING-TYP     DELIMITED BY SIZE
133800                  '|'                 DELIMITED BY SIZE
133900                  LV-HANDLING-RUBRIK  DELIMITED BY SIZE
134000                  '|'                 DELIMITED BY SIZE
134100                  LV-BILAGA-NAMN      DELIMITED BY SIZE
134200                  '|'                 DELIMITED BY SIZE
134300                  LV-BILAGA-BESKR     DELIMITED BY SIZE
134400                  '|'                 DELIMITED BY SIZE
134500                  LV-BILAGA-LANK      DELIMITED BY SIZE
134600               INTO WS-METADATA-XML
134700           END-STRING.
134800       6350-EXIT.
134900           EXIT.
135000*
135100*    CARREGA OS DIAS-POR-MES PADRAO (FEVEREIRO AQUI SEMPRE 28, O   *
135200*    PARAGRAFO 6300 AJUSTA PARA 29 SE FOR ANO BISSEXTO).          *
135300       6600-LOAD-DAYS-TABLE.
135400           MOVE 31 TO DT-DAYS-IN-MONTH(1).
135500           MOVE 28 TO DT-DAYS-IN-MONTH(2).
135600           MOVE 31 TO DT-DAYS-IN-MONTH(3).
135700           MOVE 30 TO DT-DAYS-IN-MONTH(4).
135800           MOVE 31 TO DT-DAYS-IN-MONTH(5).
135900           MOVE 30 TO DT-DAYS-IN-MONTH(6).
136000           MOVE 31 TO DT-DAYS-IN-MONTH(7).
136100           MOVE 31 TO DT-DAYS-IN-MONTH(8).
136200           MOVE 30 TO DT-DAYS-IN-MONTH(9).
136300           MOVE 31 TO DT-DAYS-IN-MONTH(10).
136400           MOVE 30 TO DT-DAYS-IN-MONTH(11).
136500           MOVE 31 TO DT-DAYS-IN-MONTH(12).
136600       6600-EXIT.
136700           EXIT.
136800*
136900*    REGRA DO ANO BISSEXTO: DIVISIVEL POR 4 E (NAO DIVISIVEL POR   *
137000*    100 OU DIVISIVEL POR 400). O GIVING E O REMAINDER TEM QUE SER *
137100*    CAMPOS DIFERENTES EM CADA DIVIDE, POR ISSO TRES RESTOS.       *
137200       6650-SET-LEAP-SWITCH.
137300           MOVE 'N' TO DT-LEAP-YEAR-SW.
137400           DIVIDE BAT-CCYY-CHECK-WS BY 4
137500               GIVING BAT-QUOCIENTE-WS REMAINDER BAT-RESTO-4.
137600           IF BAT-RESTO-4 = 0
137700               DIVIDE BAT-CCYY-CHECK-WS BY 100
137800                   GIVING BAT-QUOCIENTE-WS REMAINDER BAT-RESTO-100
137900               IF BAT-RESTO-100 NOT = 0
138000                   MOVE 'Y' TO DT-LEAP-YEAR-SW
138100               ELSE
138200                   DIVIDE BAT-CCYY-CHECK-WS BY 400
138300                       GIVING BAT-QUOCIENTE-WS REMAINDER BAT-RESTO-400
138400                   IF BAT-RESTO-400 = 0
138500                       MOVE 'Y' TO DT-LEAP-YEAR-SW
138600                   END-IF
138700               END-IF
138800           END-IF.
138900       6650-EXIT.
139000           EXIT.
139100*
139200*-----------------------------------------------------------------*
139300*    SUBMISSAO AO ARQUIVO DE LONGA GUARDA. NAO HA UM SERVICO REAL  *
139400*    NESTE AMBIENTE DE HOMOLOGACAO - O RESULTADO E' DETERMINADO    *
139500*    PELA VALIDADE DA EXTENSAO DO ANEXO, SO' PARA EXERCITAR O      *
139600*    CAMINHO DE ERRO E A NOTIFICACAO POR E-MAIL (VER ARC-0015).    *
139700*-----------------------------------------------------------------*
139800       6400-SUBMIT-ARCHIVE.
139900           IF WRK-EXT-VALID
140000               MOVE 'Y' TO WRK-SUBMIT-OK-SW
140100               MOVE SPACES TO WS-ERROR-TEXT-WS
140200           ELSE
140300               MOVE 'N' TO WRK-SUBMIT-OK-SW
140400               MOVE 'EXTENSION MUST BE VALID' TO WS-ERROR-TEXT-WS
140500           END-IF.
140600       6400-EXIT.
140700           EXIT.
140800*
140900*    GRAVA O RESULTADO EM ARCAHST (HISTORICO) E EM ARCAOUT (TRILHA*
141000*    DE CONFERENCIA DA TENTATIVA DE SUBMISSAO). UM DOCUMENTO COM   *
141100*    MAIS DE UM ANEXO FISICO TEM UM SO' REGISTRO ARCAHST - O       *
141200*    PRIMEIRO ANEXO GRAVA (WRITE), OS DEMAIS REGRAVAM (REWRITE) O  *
141300*    MESMO, PELA CHAVE GUARDADA EM WRK-AHST-CURR-KEY-WS (ARC-0045).*
141400       6500-WRITE-HISTORY.
141500           IF WRK-AHST-CREATED
141600               MOVE WRK-AHST-CURR-KEY-WS TO WRK-RELKEY-AHST
141700                                            AH-ARCHIVE-ID-KEY
141800           ELSE
141900               MOVE BAT-NEXT-ARCHIVE-KEY TO WRK-RELKEY-AHST
142000                                            AH-ARCHIVE-ID-KEY
142100               MOVE WRK-RELKEY-AHST      TO WRK-AHST-CURR-KEY-WS
142200           END-IF.
142300           MOVE DF-DOCUMENT-ID      TO AH-DOCUMENT-ID AO-DOCUMENT-ID.
142400           MOVE DF-DOCUMENT-NAMN    TO AH-DOCUMENT-NAME.
142500           MOVE WS-CAT-DESCRICAO    TO AH-DOCUMENT-TYPE.
142600           MOVE CF-CASE-NUMBER      TO AH-CASE-ID AO-CASE-ID.
142700           MOVE BAT-CURR-BATCH-ID   TO AH-BATCH-ID-REF AO-BATCH-ID.
142800           MOVE WRK-ATTACH-NAME-WS  TO AO-ATTACHMENT-NAME.
142900           MOVE WRK-EXT-DOTTED-WS   TO AO-ATTACHMENT-EXT.
143000           IF WRK-SUBMIT-OK
143100               MOVE 'COMPLETED'     TO AH-ARCHIVE-STATUS
143200               MOVE AH-ARCHIVE-STATUS TO AO-SUBMIT-RESULT
143300               MOVE AH-BATCH-ID-REF   TO WRK-BATCH-ID-REF-ED
143400               MOVE AH-ARCHIVE-ID-KEY TO WRK-ARCHIVE-ID-KEY-ED
143500               STRING WRK-BATCH-ID-REF-ED    DELIMITED BY SIZE
143600                      WRK-ARCHIVE-ID-KEY-ED   DELIMITED BY SIZE
143700                   INTO AH-ARCHIVE-ID
143800               END-STRING
143900               STRING WS-ARCHIVE-URL-BASE DELIMITED BY SIZE
144000                      WS-ARCHIVE-URL-TMPL  DELIMITED BY SIZE
144100                      AH-ARCHIVE-ID        DELIMITED BY SPACE
144200                   INTO AH-ARCHIVE-URL
144300               END-STRING
144400               MOVE AH-ARCHIVE-ID  TO AO-ARCHIVE-ID
144500               MOVE SPACES         TO AO-REASON-TEXT
144600               ADD 1 TO BAT-DOCS-ARQUIVADOS
144700           ELSE
144800               MOVE 'NOT_COMPLETED' TO AH-ARCHIVE-STATUS
144900               MOVE AH-ARCHIVE-STATUS TO AO-SUBMIT-RESULT
145000               MOVE SPACES         TO AH-ARCHIVE-ID AH-ARCHIVE-URL
145100                                      AO-ARCHIVE-ID
145200               MOVE WS-ERROR-TEXT-WS TO AO-REASON-TEXT
145300               ADD 1 TO BAT-DOCS-FALHADOS
145400           END-IF.
145500           IF WRK-AHST-CREATED
145600               REWRITE ARCHHST-REG
145700                   INVALID KEY
145800                       DISPLAY 'ARCBATCH - ERRO AO REGRAVAR ARCAHST '
145900                               WRK-FS-ARCAHST
146000           ELSE
146100               WRITE ARCHHST-REG
146200                   INVALID KEY
146300                       DISPLAY 'ARCBATCH - ERRO AO GRAVAR ARCAHST '
146400                               WRK-FS-ARCAHST
146500               ADD 1 TO BAT-NEXT-ARCHIVE-KEY
146600               MOVE 'Y' TO WRK-AHST-CREATED-SW
146700           END-IF.
146800           WRITE ARCOUT-REG.
146900       6500-EXIT.
147000           EXIT.
147100*
147200*-----------------------------------------------------------------*
147300*    RECONCILIACAO DE LOTES ANTERIORES QUE FICARAM NOT_COMPLETED  *
147400*    (POR EXEMPLO, APOS UMA QUEDA DO JOB) - SE TODOS OS SEUS       *
147500*    REGISTROS DE ARCAHST JA' ESTAO COMPLETED, O LOTE E' FECHADO. *
147600*    NAO HA NADA A REPROCESSAR NESSE CASO: A JANELA DO LOTE JA'   *
147700*    GRAVOU SEUS ARCAHST, O ARCBATCH SO' PRECISA FECHAR O STATUS. *
147800*-----------------------------------------------------------------*
147900       7000-RECONCILE-OLD-BATCHES.
148000           START ARCBHST KEY IS NOT LESS THAN WRK-RELKEY-BHST
148100               INVALID KEY
148200                   MOVE 'Y' TO WRK-EOF-BHST-SW
148300               NOT INVALID KEY
148400                   MOVE 'N' TO WRK-EOF-BHST-SW
148500           END-START.
148600           PERFORM 7010-SCAN-OLD-BATCH THRU 7010-EXIT
148700               UNTIL WRK-EOF-BHST.
148800       7000-EXIT.
148900           EXIT.
149000*
149100       7010-SCAN-OLD-BATCH.
149200           READ ARCBHST NEXT RECORD
149300               AT END
149400                   MOVE 'Y' TO WRK-EOF-BHST-SW
149500               NOT AT END
149600                   IF BH-STATUS-NOT-COMPL
149700                       AND BH-BATCH-ID NOT = BAT-CURR-BATCH-ID
149800                       MOVE BH-BATCH-ID TO BAT-RECON-BATCH-ID-WS
149900                       PERFORM 7020-CHECK-OLD-BATCH THRU 7020-EXIT
150000                   END-IF
150100           END-READ.
150200       7010-EXIT.
150300           EXIT.
150400*
150500       7020-CHECK-OLD-BATCH.
150600           MOVE 'N' TO BAT-RECON-INCOMPL-SW.
150700           MOVE 1   TO WRK-RELKEY-AHST.
150800           MOVE 'N' TO WRK-EOF-AHST-SW.
150900           PERFORM 7025-SCAN-AHST-FOR-BATCH THRU 7025-EXIT
151000               UNTIL WRK-EOF-AHST.
151100           IF NOT BAT-RECON-INCOMPL
151200               MOVE 'COMPLETED' TO BH-BATCH-STATUS
151300               REWRITE BATCHHST-REG
151400                   INVALID KEY
151500                       DISPLAY 'ARCBATCH - ERRO RECONCILIACAO '
151600                               WRK-FS-ARCBHST
151700               END-REWRITE
151800           END-IF.
151900       7020-EXIT.
152000           EXIT.
152100*
152200       7025-SCAN-AHST-FOR-BATCH.
152300           READ ARCAHST
152400               INVALID KEY
152500                   MOVE 'Y' TO WRK-EOF-AHST-SW
152600               NOT INVALID KEY
152700                   IF AH-BATCH-ID-REF = BAT-RECON-BATCH-ID-WS
152800                       AND AH-STATUS-NOT-COMPL
152900                       MOVE 'Y' TO BAT-RECON-INCOMPL-SW
153000                   END-IF
153100                   ADD 1 TO WRK-RELKEY-AHST
153200           END-READ.
153300       7025-EXIT.
153400           EXIT.
153500*
153600*-----------------------------------------------------------------*
153700*    NOTIFICACOES POR E-MAIL (GRAVADAS EM ARCMAIL - NAO HA SERVICO*
153800*    DE MENSAGERIA LIGADO NESTE AMBIENTE, VER CABECALHO ARC-0016).*
153900*-----------------------------------------------------------------*
154000*    CARIMBO DE DATA/HORA DO E-MAIL - AAAAMMDDHHMMSS (14 POS).    *
154100       8000-STAMP-EMAIL.
154200           ACCEPT DT-TODAY-WS      FROM DATE YYYYMMDD.
154300           ACCEPT WRK-TIME-NOW-WS  FROM TIME.
154400           STRING DT-TODAY-WS DELIMITED BY SIZE
154500                  WRK-NOW-HH  DELIMITED BY SIZE
154600                  WRK-NOW-MN  DELIMITED BY SIZE
154700                  WRK-NOW-SS  DELIMITED BY SIZE
154800               INTO EM-TIMESTAMP
154900           END-STRING.
155000       8000-EXIT.
155100           EXIT.
155200*
155300*    ASSUNTO E CORPO CONFORME O CONTRATO DE NOTIFICACAO DO ARENDE   *
155400*    O CORPO LEVA O NUMERO DO ARENDE E A FASTIGHETSBETECKNING       *
155500*    PRINCIPAL (WS-PROP-BETECK, JA' EM BRANCO SE NAO ACHADA EM      *
155600*    6100-LOOKUP-PROPERTY - NAO REPETIR A VERIFICACAO AQUI).        *
155700       8100-SEND-GEO-MAIL.
155800           PERFORM 8000-STAMP-EMAIL THRU 8000-EXIT.
155900           MOVE 'GEO'                TO EM-TIPO.
156000           MOVE WS-EMAIL-GEO-TO      TO EM-DESTINATARIO.
156100           MOVE WS-EMAIL-FROM        TO EM-REMETENTE.
156200           MOVE 'Arkiverad geoteknisk handling'
156300                                     TO EM-ASSUNTO.
156400           MOVE SPACES TO EM-CORPO.
156500           STRING 'ARENDE '          DELIMITED BY SIZE
156600                  CF-CASE-NUMBER     DELIMITED BY SIZE
156700                  ' FASTIGHET '      DELIMITED BY SIZE
156800                  WS-PROP-BETECK     DELIMITED BY SIZE
156900               INTO EM-CORPO
157000           END-STRING.
157100           MOVE 'Y' TO EM-ENVIO-OK.
157200           WRITE EMAILOUT-REG.
157300           ADD 1 TO BAT-EMAILS-ENVIADOS.
157400       8100-EXIT.
157500           EXIT.
157600*
157700*    ASSUNTO E CORPO CONFORME O CONTRATO DE NOTIFICACAO DE FALHA    *
157800*    O CORPO LEVA O ARENDE, O NOME DO DOCUMENTO E O TIPO DE ANEXO   *
157900*    (WS-CAT-DESCRICAO, JA' RESOLVIDO EM 5200-FIND-CATEGORY).       *
158000       8200-SEND-EXT-MAIL.
158100           PERFORM 8000-STAMP-EMAIL THRU 8000-EXIT.
158200           MOVE 'EXT'                TO EM-TIPO.
158300           MOVE WS-EMAIL-EXT-TO      TO EM-DESTINATARIO.
158400           MOVE WS-EMAIL-FROM        TO EM-REMETENTE.
158500           MOVE 'Manuell hantering kravs'
158600                                     TO EM-ASSUNTO.
158700           MOVE SPACES TO EM-CORPO.
158800           STRING 'ARENDE '          DELIMITED BY SIZE
158900                  CF-CASE-NUMBER     DELIMITED BY SIZE
159000                  ' DOKUMENT '       DELIMITED BY SIZE
159100                  DF-DOCUMENT-NAMN   DELIMITED BY SIZE
159200                  ' TIPO '           DELIMITED BY SIZE
159300                  WS-CAT-DESCRICAO   DELIMITED BY SIZE
159400               INTO EM-CORPO
159500           END-STRING.
159600           MOVE 'Y' TO EM-ENVIO-OK.
159700           WRITE EMAILOUT-REG.
159800           ADD 1 TO BAT-EMAILS-ENVIADOS.
159900       8200-EXIT.
160000           EXIT.
160100*
160200*-----------------------------------------------------------------*
160300*    RESUMO DO LOTE (ARCSUMRY) - INCIDENTAL, SO' PARA CONFERENCIA *
160400*    OPERACIONAL. NAO E' O RELATORIO OFICIAL DO SISTEMA DE         *
160500*    ARQUIVAMENTO (ESSE FICA NO PROPRIO ARENDE, NO BYGGR).        *
160600*-----------------------------------------------------------------*
160700       9000-WRITE-SUMMARY.
160800           MOVE BAT-CURR-BATCH-ID   TO SM-BATCH-DISPLAY.
160900           MOVE BAT-CASES-LIDOS     TO SM-CASES-DISPLAY.
161000           MOVE BAT-DOCS-ARQUIVADOS TO SM-DOCS-OK-DISPLAY.
161100           MOVE BAT-DOCS-FALHADOS   TO SM-DOCS-FAIL-DISPLAY.
161200           MOVE BAT-EMAILS-ENVIADOS TO SM-MAILS-DISPLAY.
161300           MOVE SPACES TO SM-LINHA.
161400           STRING 'LOTE '            DELIMITED BY SIZE
161500                  SM-BATCH-DISPLAY   DELIMITED BY SIZE
161600                  ' ARENDEN LIDOS '  DELIMITED BY SIZE
161700                  SM-CASES-DISPLAY   DELIMITED BY SIZE
161800               INTO SM-LINHA
161900           END-STRING.
162000           WRITE ARCSUMRY-REG.
162100           MOVE SPACES TO SM-LINHA.
162200           STRING 'ARQUIVADOS '      DELIMITED BY SIZE
162300                  SM-DOCS-OK-DISPLAY DELIMITED BY SIZE
162400                  ' FALHADOS '       DELIMITED BY SIZE
162500                  SM-DOCS-FAIL-DISPLAY DELIMITED BY SIZE
162600               INTO SM-LINHA
162700           END-STRING.
162800           WRITE ARCSUMRY-REG.
162900           MOVE SPACES TO SM-LINHA.
163000           STRING 'E-MAILS ENVIADOS ' DELIMITED BY SIZE
163100                  SM-MAILS-DISPLAY    DELIMITED BY SIZE
163200               INTO SM-LINHA
163300           END-STRING.
163400           WRITE ARCSUMRY-REG.
163500       9000-EXIT.
163600           EXIT.
