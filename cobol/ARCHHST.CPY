000100******************************************************************
000200*    ARCHHST.CPY                                                *
000300*    LEIAUTE DO REGISTRO DE HISTORICO DE ARQUIVAMENTO - ARCAHST  *
000400*    UM REGISTRO POR TENTATIVA DE ARQUIVAMENTO DE DOCUMENTO.     *
000500*    TAMANHO LOGICO DOS CAMPOS (SOMA DOS PICTURE DO CONTRATO DE  *
000600*    INTEGRACAO) = 9+40+100+60+20+9+13+60+200 = 511 BYTES - NAO  *
000700*    ACRESCENTAR FILLER DE ENCHIMENTO NESTE REGISTRO. CHAVE E    *
000800*    BATCH-ID-REF FICAM EMPACOTADAS COMP-3, COMO DE COSTUME      *
000900*    NESTA CASA PARA REGISTRO BINARIO DE ARQUIVO RELATIVO        *
001000*    (TAMANHO FISICO EM DISCO MENOR QUE O LOGICO POR CAUSA DO    *
001100*    EMPACOTAMENTO).                                            *
001200*         MAR/2009  RAL  TICKET ARC-0002  CRIACAO                *
001300*         SET/2013  RAL  TICKET ARC-0029  EMPACOTA CHAVE E       *
001400*                        BATCH-ID-REF EM COMP-3                 *
001500******************************************************************
001600  01  ARCHHST-REG.
001700      05  AH-ARCHIVE-ID-KEY        PIC 9(09)  COMP-3.
001800      05  AH-DOCUMENT-ID           PIC X(40).
001900      05  AH-DOCUMENT-NAME         PIC X(100).
002000      05  AH-DOCUMENT-TYPE         PIC X(60).
002100      05  AH-CASE-ID               PIC X(20).
002200      05  AH-BATCH-ID-REF          PIC 9(09)  COMP-3.
002300      05  AH-ARCHIVE-STATUS        PIC X(13).
002400          88  AH-STATUS-COMPLETED       VALUE 'COMPLETED    '.
002500          88  AH-STATUS-NOT-COMPL       VALUE 'NOT_COMPLETED'.
002600      05  AH-ARCHIVE-ID            PIC X(60).
002700      05  AH-ARCHIVE-URL           PIC X(200).
