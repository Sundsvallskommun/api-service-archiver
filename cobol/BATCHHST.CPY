000100******************************************************************
000200*    BATCHHST.CPY                                                *
000300*    LEIAUTE DO REGISTRO DE HISTORICO DE LOTE - ARCBHST          *
000400*    UM REGISTRO POR EXECUCAO (RUN OU RERUN) DO ARQUIVAMENTO.    *
000500*    TAMANHO LOGICO DOS CAMPOS (SOMA DOS PICTURE DO CONTRATO DE  *
000600*    INTEGRACAO) = 9+8+8+9+13 = 47 BYTES - NAO ACRESCENTAR       *
000700*    FILLER DE ENCHIMENTO NESTE REGISTRO. CHAVE E DATAS FICAM    *
000800*    EMPACOTADAS COMP-3, COMO DE COSTUME NESTA CASA PARA         *
000900*    REGISTRO BINARIO DE ARQUIVO RELATIVO (TAMANHO FISICO EM     *
001000*    DISCO MENOR QUE O LOGICO POR CAUSA DO EMPACOTAMENTO).       *
001100*         MAR/2009  RAL  TICKET ARC-0002  CRIACAO                *
001200*         SET/2013  RAL  TICKET ARC-0029  EMPACOTA CHAVE E DATAS *
001300*                        EM COMP-3                               *
001400******************************************************************
001500  01  BATCHHST-REG.
001600      05  BH-BATCH-ID              PIC 9(09)  COMP-3.
001700      05  BH-BATCH-START-DATE      PIC 9(08)  COMP-3.
001800      05  BH-BATCH-END-DATE        PIC 9(08)  COMP-3.
001900      05  BH-BATCH-TRIGGER         PIC X(09).
002000          88  BH-TRIGGER-SCHEDULED      VALUE 'SCHEDULED'.
002100          88  BH-TRIGGER-MANUAL         VALUE 'MANUAL   '.
002200      05  BH-BATCH-STATUS          PIC X(13).
002300          88  BH-STATUS-COMPLETED       VALUE 'COMPLETED    '.
002400          88  BH-STATUS-NOT-COMPL       VALUE 'NOT_COMPLETED'.
